000100
000200*    SLRUNCTL.CBL  -  FILE-CONTROL entry for the run-control record.
000300*    One record, one key, same idea as the old accounts-payable
000400*    CONTROL-FILE (last-voucher-issued) - here it carries the running
000500*    totals and min/max dates TRANSFORM accumulates, the pass/fail
000600*    state VALIDATE-DATES and VALIDATE-RECORD leave behind, and the
000700*    save/skip outcome LOAD leaves behind, so the four steps of one
000800*    night's run can hand off state to each other.
000900*
001000*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001100*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001200*
001300*    INDEXED RATHER THAN A SIMPLE FLAT FILE SO EACH OF THE FOUR
001400*    STEPS CAN OPEN I-O AND READ/REWRITE THE SAME SINGLE RECORD BY
001500*    KEY WITHOUT HAVING TO REBUILD THE WHOLE FILE EACH TIME - THE
001600*    KEY IS ALWAYS 1, THERE IS NEVER A SECOND RECORD, BUT INDEXED
001700*    ACCESS GIVES US REWRITE-IN-PLACE FOR FREE, WHICH A LINE
001800*    SEQUENTIAL FILE CANNOT DO.  TRANSFORM RE-CREATES THIS FILE WITH
001900*    OPEN OUTPUT AT THE TOP OF EVERY RUN, SO A RUNCTL LEFT BEHIND BY
002000*    A CRASHED PRIOR RUN NEVER CONFUSES TONIGHT'S RUN.
002100
002200           SELECT RUN-CONTROL-FILE
002300                  ASSIGN TO "RUNCTL"
002400                  ORGANIZATION IS INDEXED
002500                  ACCESS MODE IS RANDOM
002600                  RECORD KEY IS RUNCTL-KEY
002700                  FILE STATUS IS RUNCTL-FILE-STATUS.
