000100
000200*    FDSALES.CBL  -  FD and record for the raw daily sales extract.
000300*    Carried as one comma-delimited text line per transaction; the
000400*    01-level below is the physical record image as it comes off the
000500*    line.  The seventeen logical fields are UNSTRING'd out of it by
000600*    TRANSFORM into RAW-SALES-FIELDS (see wssalwrk.cbl) - the
000700*    extract itself is not fixed-column, so there is no field-level
000800*    breakdown here, only the line and its pad.
000900*
001000*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001100*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001200*    12/02/99  LF   WIDENED RAW-SALES-LINE FROM 300 TO 420 - THE
001300*                   DELIVERY-ADDRESS FIELDS (DELIVER1-4) RUN LONGER
001400*                   THAN THE VENDOR'S SAMPLE FEED LED US TO BELIEVE,
001500*                   AND A TRUNCATED LINE WAS LOSING THE TRAILING REP
001600*                   CODE ON A HANDFUL OF RECORDS (TKT 4417).
001700*
001800*    WHY NO FIELD-LEVEL BREAKDOWN HERE:  THE VENDOR'S EXTRACT IS A
001900*    COMMA-DELIMITED TEXT LINE, NOT A FIXED-COLUMN MAINFRAME RECORD,
002000*    SO THERE IS NO PIC CLAUSE THAT MATCHES A GIVEN FIELD TO A FIXED
002100*    STARTING COLUMN - A SHORT CUSTOMER NAME SHIFTS EVERY COLUMN TO
002200*    ITS RIGHT.  RAW-SALES-LINE IS CARRIED WHOLE AND HANDED TO
002300*    TRANSFORM'S 4000-SPLIT-RAW-LINE PARAGRAPH, WHICH UNSTRINGS ON
002400*    THE COMMA DELIMITER INTO RAW-SALES-FIELDS (SEE wssalwrk.cbl).
002500
002600       FD  RAW-SALES-FILE
002700           LABEL RECORDS ARE STANDARD.
002800
002900*          420 BYTES COVERS THE WORST-CASE LINE OBSERVED TO DATE
003000*          (LONG CUSTOMER NAME, ALL FOUR DELIVERY-ADDRESS LINES, AND
003100*          A LONG PRODUCT DESCRIPTION) PLUS SOME ROOM TO GROW; THE
003200*          TRAILING FILLER IS PAD ONLY AND CARRIES NO DATA.
003300       01  RAW-SALES-RECORD.
003400           05  RAW-SALES-LINE            PIC X(420).
003500           05  FILLER                    PIC X(30).
