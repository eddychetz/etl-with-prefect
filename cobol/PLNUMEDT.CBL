000100
000200*    PLNUMEDT.CBL
000300*
000400*----------------------------------------------------------------------
000500*    PROCEDURE DIVISION paragraphs shared by every program that has
000600*    to turn one of the extract's signed decimal text fields (Value,
000700*    Quantity) into a usable numeric working field.  The extract
000800*    carries these as plain text, e.g. "-184.50" or "36" - there is
000900*    no packed fields on the distributor's side of the interface.
001000*
001100*    Caller loads NUM-TEXT-IN then PERFORMs 8300-EDIT-SIGNED-NUMBER.
001200*    Result comes back in NUM-VALUE-OUT (S9(9)V99 COMP) and
001300*    NUM-IS-NUMERIC tells the caller whether the text actually
001400*    parsed as a signed decimal.
001500*----------------------------------------------------------------------
001600*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001700*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001800*    07/09/01  MS   THE QUANTITY COLUMN CAN COME OVER WITH NO DECIMAL
001900*                   POINT AT ALL ("36") - REWORKED THE DOT TEST TO
002000*                   COUNT DOTS INSTEAD OF TRUSTING THE BEFORE-INITIAL
002100*                   TALLY, AND ADDED 8310 TO TRIM TRAILING BLANKS OFF
002200*                   NUM-TEXT-IN BEFORE MOVING THE INTEGER PART SO A
002300*                   SHORT QUANTITY DOES NOT PICK UP BLANK FILL IN A
002400*                   NUMERIC FIELD (TKT 4511).
002500*----------------------------------------------------------------------
002600
002700*          PARSES A SIGNED DECIMAL TEXT FIELD SUCH AS "-184.50" OR A
002800*          PLAIN INTEGER SUCH AS "36" - THE LATTER IS WHY NUM-DOT-
002900*          COUNT IS TESTED RATHER THAN ASSUMING EVERY VALUE HAS A
003000*          DECIMAL POINT (SEE CHANGE LOG 07/09/01).
003100       8300-EDIT-SIGNED-NUMBER-I.
003200
003300           MOVE "N" TO W-NUM-IS-NUMERIC.
003400           MOVE ZEROES TO NUM-VALUE-OUT NUM-INTEGER-TEXT
003500                          NUM-DECIMAL-TEXT.
003600           MOVE SPACES TO NUM-SIGN-CHAR.
003700           MOVE ZEROES TO NUM-SCAN-POINTER NUM-DOT-POSITION
003800                          NUM-DOT-COUNT NUM-TEXT-LENGTH.
003900
004000           IF NUM-TEXT-IN = SPACES OR LOW-VALUES
004100              GO TO 8300-EDIT-SIGNED-NUMBER-F.
004200
004300*          LEADING SIGN, IF ANY, IS CONSUMED HERE AND REMEMBERED
004400*          SEPARATELY - NUM-INTEGER-TEXT/NUM-DECIMAL-TEXT BELOW ARE
004500*          BOTH UNSIGNED PIC 9 FIELDS, SO THE SIGN CANNOT RIDE ALONG
004600*          WITH THE DIGITS THROUGH THE MOVE.
004700           MOVE 1 TO NUM-SCAN-POINTER.
004800           IF NUM-TEXT-IN(1:1) = "-"
004900              MOVE "-" TO NUM-SIGN-CHAR
005000              MOVE 2   TO NUM-SCAN-POINTER
005100           ELSE
005200              IF NUM-TEXT-IN(1:1) = "+"
005300                 MOVE 2 TO NUM-SCAN-POINTER.
005400
005500           MOVE 18 TO NUM-TEXT-LENGTH.
005600           PERFORM 8310-FIND-TEXT-LENGTH-I
005700                THRU 8310-FIND-TEXT-LENGTH-F.
005800
005900           IF NUM-TEXT-LENGTH < NUM-SCAN-POINTER
006000              GO TO 8300-EDIT-SIGNED-NUMBER-F.
006100
006200*          COUNT THE DOTS RATHER THAN JUST LOCATING THE FIRST ONE -
006300*          A VALUE WITH TWO OR MORE DOTS IS GARBAGE AND MUST FAIL,
006400*          NOT SILENTLY PARSE OFF THE FIRST DECIMAL POINT ONLY.
006500           INSPECT NUM-TEXT-IN TALLYING NUM-DOT-COUNT FOR ALL ".".
006600           INSPECT NUM-TEXT-IN TALLYING NUM-DOT-POSITION
006700                   FOR CHARACTERS BEFORE INITIAL ".".
006800
006900*          NO DOT AT ALL MEANS A WHOLE-NUMBER QUANTITY LIKE "36" -
007000*          THE ENTIRE TRIMMED TEXT IS THE INTEGER PART AND THE
007100*          DECIMAL PART STAYS ZERO FROM THE INITIALIZATION ABOVE.
007200           IF NUM-DOT-COUNT = ZEROES
007300              MOVE NUM-TEXT-IN(NUM-SCAN-POINTER:
007400                                NUM-TEXT-LENGTH - NUM-SCAN-POINTER + 1)
007500                   TO NUM-INTEGER-TEXT
007600           ELSE
007700              MOVE NUM-TEXT-IN(NUM-SCAN-POINTER:
007800                                NUM-DOT-POSITION - NUM-SCAN-POINTER + 1)
007900                   TO NUM-INTEGER-TEXT
008000              MOVE NUM-TEXT-IN(NUM-DOT-POSITION + 2:2)
008100                   TO NUM-DECIMAL-TEXT.
008200
008300*          A NON-NUMERIC INTEGER OR DECIMAL PART (LETTERS, A SECOND
008400*          DOT THAT SLIPPED THROUGH, OR A FIELD TOO SHORT FOR THE
008500*          TWO-DIGIT DECIMAL SUBSTRING ABOVE) FAILS THE PARSE RATHER
008600*          THAN LETTING A MOVE TO A NUMERIC FIELD PRODUCE GARBAGE.
008700           IF NUM-INTEGER-TEXT IS NOT NUMERIC
008800              GO TO 8300-EDIT-SIGNED-NUMBER-F.
008900
009000           IF NUM-DECIMAL-TEXT IS NOT NUMERIC
009100              GO TO 8300-EDIT-SIGNED-NUMBER-F.
009200
009300           COMPUTE NUM-VALUE-OUT ROUNDED =
009400                   NUM-INTEGER-TEXT + (NUM-DECIMAL-TEXT / 100).
009500
009600           IF NUM-SIGN-CHAR = "-"
009700              COMPUTE NUM-VALUE-OUT = NUM-VALUE-OUT * -1.
009800
009900           MOVE "Y" TO W-NUM-IS-NUMERIC.
010000
010100       8300-EDIT-SIGNED-NUMBER-F.
010200           EXIT.
010300*------------------------------------------------------------------
010400
010500*          TRIMS TRAILING BLANKS OFF NUM-TEXT-IN SO THE INTEGER-PART
010600*          MOVE ABOVE DOES NOT PICK UP BLANK FILL (TKT 4511).
010700       8310-FIND-TEXT-LENGTH-I.
010800
010900           IF NUM-TEXT-LENGTH < NUM-SCAN-POINTER
011000              GO TO 8310-FIND-TEXT-LENGTH-F.
011100
011200       8310-FIND-TEXT-LENGTH-LOOP.
011300
011400           IF NUM-TEXT-IN(NUM-TEXT-LENGTH:1) NOT = SPACE
011500              GO TO 8310-FIND-TEXT-LENGTH-F.
011600
011700           SUBTRACT 1 FROM NUM-TEXT-LENGTH.
011800           IF NUM-TEXT-LENGTH >= NUM-SCAN-POINTER
011900              GO TO 8310-FIND-TEXT-LENGTH-LOOP.
012000
012100       8310-FIND-TEXT-LENGTH-F.
012200           EXIT.
