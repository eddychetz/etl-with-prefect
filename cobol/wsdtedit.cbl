000100
000200*    wsdtedit.cbl
000300*
000400*----------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLDTEDIT.CBL
000600*    (adapted from the old WSDATE/PLDATE pair used on the vendor
000700*    system - same leap-year arithmetic, retargeted at the
000800*    transaction date carried on the daily sales extract).
000900*----------------------------------------------------------------------
001000*    Fields set by the caller before PERFORMing PLDTEDIT paragraphs:
001100*
001200*       TDV-DATE-TEXT-IN        ---  the raw date text, as read off
001300*                                    the extract, format YYYY-MM-DD
001400*       TDV-TODAY-CCYYMMDD      ---  today's date, CCYYMMDD, for the
001500*                                    recency/month checks
001600*       TDV-LOOKBACK-DAYS       ---  size of the recency window
001700*                                    (3, per the import agreement)
001800*
001900*    Fields returned to the caller:
002000*
002100*       TDV-DATE-CCYYMMDD       ---  normalized date, numeric CCYYMMDD
002200*       TDV-DATE-OUT            ---  normalized date, text YYYY-MM-DD
002300*       TDV-VALID-DATE          ---  88-level, true when the input
002400*                                    parsed to a real calendar date
002500*       TDV-RECENCY-OK          ---  88-level, recency window result
002600*       TDV-MONTH-OK            ---  88-level, month-window result
002700*----------------------------------------------------------------------
002800*    02/14/94  RSM  ORIGINAL WSDATE.CBL WRITTEN FOR VENDOR SYSTEM.
002900*    11/09/99  LF   ADAPTED FOR VILJOEN DAILY SALES IMPORT (TKT 4417) -
003000*                   RENAMED GDTV- FIELDS TO TDV-, ADDED RECENCY AND
003100*                   MONTH-WINDOW SWITCHES FOR VALIDATE-DATES.
003200*----------------------------------------------------------------------
003300
003400*          RAW TEXT AS IT COMES OFF THE EXTRACT, YYYY-MM-DD - THE
003500*          8100 PARAGRAPH TAKES THIS APART ITSELF RATHER THAN
003600*          RELYING ON A REDEFINES, SINCE THE DASH POSITIONS HAVE TO
003700*          BE VALIDATED, NOT JUST ASSUMED.
003800       01  TDV-DATE-TEXT-IN              PIC X(10).
003900
004000*          MM-DD-CCYY ORDER, NOT CCYY-MM-DD - THIS IS THE LAYOUT
004100*          8100-PARSE-DATE BUILDS WHILE IT IS STILL VALIDATING THE
004200*          THREE PIECES ONE AT A TIME; IT ONLY GETS COPIED INTO THE
004300*          CCYYMMDD FORM BELOW ONCE ALL THREE HAVE PASSED.
004400       01  TDV-DATE-MM-DD-CCYY           PIC 9(8).
004500       01  FILLER REDEFINES TDV-DATE-MM-DD-CCYY.
004600           05  TDV-DATE-MM               PIC 99.
004700               88  TDV-MONTH-VALID       VALUE 1 THRU 12.
004800           05  TDV-DATE-DD               PIC 99.
004900           05  TDV-DATE-CCYY             PIC 9999.
005000
005100*          THE NORMALIZED, VALIDATED DATE IN STRAIGHT CCYYMMDD ORDER -
005200*          THIS IS THE FORM EVERY DOWNSTREAM COMPARE AND THE JULIAN
005300*          CONVERSION (8200) ACTUALLY WORK FROM.
005400       01  TDV-DATE-CCYYMMDD             PIC 9(8)   VALUE ZEROES.
005500       01  FILLER REDEFINES TDV-DATE-CCYYMMDD.
005600           05  TDV-CCYYMMDD-CCYY         PIC 9999.
005700           05  TDV-CCYYMMDD-MM           PIC 99.
005800           05  TDV-CCYYMMDD-DD           PIC 99.
005900
006000       01  TDV-DATE-OUT                  PIC X(10)  VALUE SPACES.
006100
006200*          DAYS-PER-MONTH LOOKUP, NON-LEAP-YEAR FEBRUARY - 8100-PARSE-
006300*          DATE ADDS ONE MORE DAY TO FEBRUARY ITSELF WHEN THE LEAP-
006400*          YEAR TEST (8150) SAYS THE YEAR QUALIFIES, RATHER THAN
006500*          CARRYING A SECOND TABLE FOR LEAP YEARS.
006600       01  TDV-TABLE-MONTH-DAYS.
006700           05  FILLER  PIC 99  VALUE 31.
006800           05  FILLER  PIC 99  VALUE 28.
006900           05  FILLER  PIC 99  VALUE 31.
007000           05  FILLER  PIC 99  VALUE 30.
007100           05  FILLER  PIC 99  VALUE 31.
007200           05  FILLER  PIC 99  VALUE 30.
007300           05  FILLER  PIC 99  VALUE 31.
007400           05  FILLER  PIC 99  VALUE 31.
007500           05  FILLER  PIC 99  VALUE 30.
007600           05  FILLER  PIC 99  VALUE 31.
007700           05  FILLER  PIC 99  VALUE 30.
007800           05  FILLER  PIC 99  VALUE 31.
007900       01  FILLER REDEFINES TDV-TABLE-MONTH-DAYS.
008000           05  TDV-MONTH-DAYS OCCURS 12 TIMES  PIC 99.
008100
008200       01  W-TDV-VALID-DATE              PIC X      VALUE "N".
008300           88  TDV-VALID-DATE            VALUE "Y".
008400
008500       01  W-TDV-RECENCY-OK              PIC X      VALUE "N".
008600           88  TDV-RECENCY-OK            VALUE "Y".
008700
008800       01  W-TDV-MONTH-OK                PIC X      VALUE "N".
008900           88  TDV-MONTH-OK              VALUE "Y".
009000
009100       77  TDV-LEAP-YEAR-REMAINDER       PIC 999            COMP.
009200       77  TDV-LEAP-YEAR-DUMMY-QUO       PIC 9999           COMP.
009300       77  TDV-DUMMY                     PIC X.
009400       77  TDV-MAX-DAYS-IN-MONTH         PIC 99             COMP.
009500
009600*---------- recency / month-window inputs ----------------------
009700       77  TDV-TODAY-CCYYMMDD            PIC 9(8)           COMP.
009800       77  TDV-LOOKBACK-DAYS             PIC 999            COMP  VALUE 3.
009900       77  TDV-WINDOW-START-CCYYMMDD     PIC 9(8)           COMP.
010000       77  TDV-WORK-MONTH-NUMBER         PIC 99             COMP.
010100       77  TDV-CURRENT-MONTH-NUMBER      PIC 99             COMP.
010200       77  TDV-PREVIOUS-MONTH-NUMBER     PIC 99             COMP.
010300
010400*---------- Julian scratch used by the recency-window compare ---
010500       77  TDV-SCRATCH-JULIAN            PIC 9(7)           COMP.
010600       77  TDV-MIN-JULIAN                PIC 9(7)           COMP.
010700       77  TDV-MAX-JULIAN                PIC 9(7)           COMP.
010800       77  TDV-TODAY-JULIAN              PIC 9(7)           COMP.
010900       77  TDV-WINDOW-JULIAN             PIC 9(7)           COMP.
