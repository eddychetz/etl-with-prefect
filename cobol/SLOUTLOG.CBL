000100
000200*    SLOUTLOG.CBL  -  FILE-CONTROL entry for the prior-output-name
000300*    registry.  One record, one key, same shape as SLRUNCTL.CBL - it
000400*    just remembers the one dated CSV name VILJLOD last wrote (or left
000500*    alone) so the NEXT run can delete it before writing its own.  It
000600*    has to be its own file rather than a field on RUN-CONTROL-FILE
000700*    because TRANSFORM re-creates RUN-CONTROL-FILE with OPEN OUTPUT at
000800*    the top of every run, which would wipe the name before LOAD ever
000900*    got to read it.
001000*
001100*    07/09/01  MS   ADDED SO THE OUTPUT FOLDER HOLDS ONLY THE CURRENT
001200*                   RUN'S CSV - SEE FDOUTLOG.CBL (TKT 4511).
001300*
001400*    INDEXED, NOT LINE SEQUENTIAL, FOR THE SAME REASON AS RUN-
001500*    CONTROL-FILE - LOAD HAS TO READ THE NAME, THEN REWRITE IT WITH
001600*    THIS RUN'S NAME, IN THE SAME PROGRAM EXECUTION, AND A LINE
001700*    SEQUENTIAL FILE WOULD MAKE THAT A DELETE-AND-RECREATE RATHER
001800*    THAN A REWRITE-IN-PLACE.
001900
002000           SELECT PRIOR-OUTPUT-FILE
002100                  ASSIGN TO "PRIOUT"
002200                  ORGANIZATION IS INDEXED
002300                  ACCESS MODE IS RANDOM
002400                  RECORD KEY IS PRIOUT-KEY
002500                  FILE STATUS IS PRIOUT-FILE-STATUS.
