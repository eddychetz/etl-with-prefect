000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. VILJVLR.
000400       AUTHOR. L FORTUNATO.
000500       INSTALLATION. DATA PROCESSING DEPT - DISTRIBUTOR INTERFACES.
000600       DATE-WRITTEN. 04/02/91.
000700       DATE-COMPILED.
000800       SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED BATCH OPERATIONS
000900           USE ONLY.
001000
001100*------------------------------------------------------------------
001200*    VILJVLR  -  VALIDATE-RECORD STEP OF THE VILJOEN BEVERAGES DAILY
001300*    SALES IMPORT
001400*
001500*    READS THE CLEAN WORK FILE TRANSFORM LEFT BEHIND AND APPLIES THE
001600*    DATA CONTRACT THE DOWNSTREAM SELLER SYSTEM EXPECTS -
001700*    MANDATORY-FIELD CHECKS, THE CUSTOMER-CODE CHARACTER SET, THE
001800*    NON-NEGATIVE MONEY/GUID RULES, A VALID QUANTITY, AND A VALID
001900*    CALENDAR DATE.  EVERY RULE BROKEN BY A RECORD WRITES ONE LINE
002000*    TO THE RUN REPORT NAMING THE COLUMN, THE CHECK, AND THE
002100*    OFFENDING VALUE - THIS STEP NEVER REJECTS A RECORD OR STOPS
002200*    THE RUN, IT ONLY COUNTS AND REPORTS.
002300*------------------------------------------------------------------
002400*    CHANGE LOG
002500*    ----------
002600*    07/30/92  RSM  ORIGINAL VOUCHER-EDIT LINE VALIDATOR - MANDATORY
002700*                   FIELD AND NON-NEGATIVE AMOUNT CHECKS ONLY.
002800*    11/09/99  LF   RETARGETED FOR THE VILJOEN BEVERAGES DAILY SALES
002900*                   FEED - ADDED THE CUSTOMER-CODE CHARACTER-SET AND
003000*                   CALENDAR-DATE CHECKS (TKT 4417).
003100*    12/02/99  LF   GUID AND PRICE_EX_VAT NON-NEGATIVE CHECKS SPLIT
003200*                   OUT FROM THE OLD BLANKET "AMOUNT" CHECK SO EACH
003300*                   COLUMN NAME COMES OUT RIGHT ON THE FAILURE LINE
003400*                   (TKT 4431).
003500*    07/09/01  MS   QUANTITY IS NOW RE-PARSED WITH PLNUMEDT RATHER
003600*                   THAN TESTED WITH "IS NUMERIC" - A SIGNED INTEGER
003700*                   WITH A LEADING "-" FAILS THE NUMERIC CLASS TEST
003800*                   ON A DISPLAY FIELD THAT HAS NO SIGN SEPARATE
003900*                   CLAUSE (TKT 4511).
004000*    07/09/01  MS   2250 NOW ALSO FAILS A ZERO QUANTITY OUTRIGHT -
004100*                   TRANSFORM FORCES PRICE_EX_VAT TO ZERO FOR A ZERO
004200*                   QUANTITY BUT NOTHING WAS FLAGGING THE RECORD, SO
004300*                   IT PASSED VALIDATION WITH NO VALID UNIT PRICE
004400*                   (TKT 4511).
004500*    07/09/01  MS   2230'S CHARACTER SCAN NO LONGER STOPS AT THE
004600*                   FIRST SPACE - AN EMBEDDED SPACE WITH MORE
004700*                   CHARACTERS BEHIND IT WAS PASSING AS GOOD BECAUSE
004800*                   THE SCAN QUIT RIGHT THERE INSTEAD OF CONFIRMING
004900*                   THE REST OF THE FIELD WAS BLANK PADDING (TKT 4511).
005000*------------------------------------------------------------------
005100
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900
006000           COPY "SLCLNWRK.CBL".
006100           COPY "SLRUNCTL.CBL".
006200           COPY "SLRPT.CBL".
006300
006400       DATA DIVISION.
006500       FILE SECTION.
006600
006700           COPY "FDCLNWRK.CBL".
006800           COPY "FDRUNCTL.CBL".
006900           COPY "FDRPT.CBL".
007000
007100       WORKING-STORAGE SECTION.
007200
007300           COPY "wssalwrk.cbl".
007400           COPY "wsdtedit.cbl".
007500           COPY "wsnumedt.cbl".
007600
007700*---------- working fields local to the record validator -----------
007800*          W-SPLIT- FIELDS MIRROR THE CLN- GROUP IN wssalwrk.cbl
007900*          FIELD FOR FIELD, WIDTH FOR WIDTH - KEPT AS A SEPARATE
008000*          UNSTRING TARGET RATHER THAN REUSING CLEAN-SALES-FIELDS
008100*          ITSELF SO THIS STEP'S RE-PARSE OF THE TEXT LINE CANNOT BE
008200*          MISTAKEN FOR TRANSFORM'S OWN ALREADY-VALIDATED GROUP.
008300       01  W-SPLIT-FIELDS.
008400           05  W-SPLIT-SELLER-ID         PIC X(10).
008500           05  W-SPLIT-GUID              PIC X(01).
008600           05  W-SPLIT-DATE              PIC X(10).
008700           05  W-SPLIT-REFERENCE         PIC X(15).
008800           05  W-SPLIT-CUSTOMER-CODE     PIC X(10).
008900           05  W-SPLIT-NAME              PIC X(40).
009000           05  W-SPLIT-PHYS-ADDR-1       PIC X(30).
009100           05  W-SPLIT-PHYS-ADDR-2       PIC X(30).
009200           05  W-SPLIT-PHYS-ADDR-3       PIC X(30).
009300           05  W-SPLIT-PHYS-ADDR-4       PIC X(123).
009400           05  W-SPLIT-TELEPHONE         PIC X(15).
009500           05  W-SPLIT-STOCK-CODE        PIC X(15).
009600           05  W-SPLIT-DESCRIPTION       PIC X(40).
009700*          PRICE_EX_VAT AND QUANTITY ARE X(18) HERE, NOT A COPY OF
009800*          CLN-PRICE-EX-VAT/CLN-QUANTITY'S NUMERIC PICTURES - THE
009900*          CLEAN-WORK LINE CARRIES BOTH AS DISPLAY TEXT (THE RESULT
010000*          OF TRANSFORM'S OWN NUMERIC-EDITED-TO-TEXT CONVERSION IN
010100*          7000-FORMAT-CLEAN-LINE-I), SO AN UNSTRING TARGET HAS TO
010200*          BE ALPHANUMERIC TO RECEIVE IT BEFORE 2240/2250 RE-PARSE IT.
010300           05  W-SPLIT-PRICE-EX-VAT      PIC X(18).
010400           05  W-SPLIT-QUANTITY          PIC X(18).
010500           05  W-SPLIT-REP-CODE          PIC X(10).
010600           05  W-SPLIT-PRODUCT-BARCODE   PIC X(13).
010700           05  FILLER                    PIC X(10).
010800
010900       01  W-CUSTCODE-BAD                PIC X      VALUE "N".
011000           88  CUSTCODE-BAD              VALUE "Y".
011100
011200       01  W-CUSTCODE-FOUND-SPACE        PIC X      VALUE "N".
011300           88  CUSTCODE-FOUND-SPACE      VALUE "Y".
011400
011500       77  W-SCAN-POINTER                PIC 99     COMP.
011600       77  W-CUSTCODE-LENGTH             PIC 99     COMP.
011700       77  W-VALFAIL-COUNT-THIS-REC      PIC 9(3)   COMP.
011800*------------------------------------------------------------------
011900
012000       PROCEDURE DIVISION.
012100
012200           COPY "PLDTEDIT.CBL".
012300           COPY "PLNUMEDT.CBL".
012400
012500*          THIS STEP RUNS THIRD, AFTER TRANSFORM AND VALIDATE-DATES -
012600*          IT DOES NOT CARE WHETHER VALIDATE-DATES PASSED OR FAILED,
012700*          IT VALIDATES EVERY RECORD ON THE CLEAN WORK FILE EITHER WAY
012800*          SO THE RUN REPORT ALWAYS SHOWS THE FULL DATA-CONTRACT
012900*          PICTURE, NOT JUST WHATEVER RAN BEFORE THE FIRST FAILURE.
013000       0000-MAIN-I.
013100
013200           PERFORM 1000-OPEN-FILES-I THRU 1000-OPEN-FILES-F.
013300           PERFORM 2000-PROCESS-RECORDS-I THRU 2000-PROCESS-RECORDS-F
013400                   UNTIL END-OF-CLNWRK.
013500           PERFORM 4000-UPDATE-RUN-CONTROL-I
013600                THRU 4000-UPDATE-RUN-CONTROL-F.
013700           PERFORM 5000-PRINT-RESULT-I THRU 5000-PRINT-RESULT-F.
013800           CLOSE CLEAN-WORK-FILE RUN-CONTROL-FILE RUN-REPORT-FILE.
013900
014000           STOP RUN.
014100
014200       0000-MAIN-F.
014300           EXIT.
014400*------------------------------------------------------------------
014500
014600*          RUN-CONTROL-FILE IS OPENED I-O HERE, NOT INPUT - 4000
014700*          BELOW REWRITES RUNCTL-ERROR-COUNT INTO THE SAME RECORD
014800*          TRANSFORM AND VALIDATE-DATES ALREADY WROTE, SO THE DRIVER'S
014900*          RUN SUMMARY HAS ONE CONSOLIDATED PICTURE OF THE WHOLE NIGHT.
015000       1000-OPEN-FILES-I.
015100
015200           MOVE ZEROES TO VALIDATION-ERRORS.
015300           MOVE "N" TO W-END-OF-CLNWRK.
015400
015500           OPEN INPUT CLEAN-WORK-FILE.
015600           OPEN I-O RUN-CONTROL-FILE.
015700           OPEN EXTEND RUN-REPORT-FILE.
015800
015900*          SKIP THE HEADER LINE TRANSFORM WROTE - IT CARRIES NO
016000*          DATA TO VALIDATE.
016100           READ CLEAN-WORK-FILE RECORD
016200                AT END
016300                   MOVE "Y" TO W-END-OF-CLNWRK.
016400
016500       1000-OPEN-FILES-F.
016600           EXIT.
016700*------------------------------------------------------------------
016800
016900*          UNLIKE TRANSFORM'S READ-AHEAD LOOP, THIS ONE IS A PLAIN
017000*          READ-THEN-EDIT - 1000-OPEN-FILES-I'S READ ABOVE ONLY
017100*          CONSUMED THE HEADER LINE, SO EVERY PASS THROUGH HERE READS
017200*          ONE FRESH DATA RECORD AND EDITS IT IN THE SAME PASS.
017300       2000-PROCESS-RECORDS-I.
017400
017500           READ CLEAN-WORK-FILE RECORD
017600                AT END
017700                   MOVE "Y" TO W-END-OF-CLNWRK
017800                   GO TO 2000-PROCESS-RECORDS-F.
017900
018000           PERFORM 2100-EDIT-ONE-RECORD-I THRU 2100-EDIT-ONE-RECORD-F.
018100
018200       2000-PROCESS-RECORDS-F.
018300           EXIT.
018400*------------------------------------------------------------------
018500
018600*          W-VALFAIL-COUNT-THIS-REC ITSELF IS NOT PRINTED ANYWHERE -
018700*          IT IS CARRIED PURELY SO A FUTURE CHANGE COULD CAP THE
018800*          NUMBER OF FAILURE LINES WRITTEN PER RECORD WITHOUT HAVING
018900*          TO INTRODUCE A NEW COUNTER; TODAY EVERY RULE BROKEN GETS
019000*          ITS OWN LINE REGARDLESS OF HOW MANY CAME BEFORE IT.
019100       2100-EDIT-ONE-RECORD-I.
019200
019300           MOVE ZEROES TO W-VALFAIL-COUNT-THIS-REC.
019400
019500*          RE-SPLITS THE LINE TRANSFORM ALREADY BUILT RATHER THAN
019600*          TRUSTING THE GROUP-LEVEL FIELDS IT WROTE - THE CLEAN-WORK
019700*          FILE IS TEXT ON DISK, SO THIS STEP RUNS AS ITS OWN PROGRAM
019800*          EXECUTION AND HAS NO ACCESS TO TRANSFORM'S WORKING-STORAGE.
019900           UNSTRING CLEAN-WORK-LINE DELIMITED BY ","
020000                INTO W-SPLIT-SELLER-ID     W-SPLIT-GUID
020100                     W-SPLIT-DATE          W-SPLIT-REFERENCE
020200                     W-SPLIT-CUSTOMER-CODE W-SPLIT-NAME
020300                     W-SPLIT-PHYS-ADDR-1   W-SPLIT-PHYS-ADDR-2
020400                     W-SPLIT-PHYS-ADDR-3   W-SPLIT-PHYS-ADDR-4
020500                     W-SPLIT-TELEPHONE     W-SPLIT-STOCK-CODE
020600                     W-SPLIT-DESCRIPTION   W-SPLIT-PRICE-EX-VAT
020700                     W-SPLIT-QUANTITY      W-SPLIT-REP-CODE
020800                     W-SPLIT-PRODUCT-BARCODE.
020900
021000*          ALL SIX CHECKS RUN EVERY TIME, IN THIS FIXED ORDER,
021100*          REGARDLESS OF WHETHER AN EARLIER ONE ALREADY FAILED THE
021200*          RECORD - A RECORD MISSING BOTH NAME AND A VALID DATE WRITES
021300*          TWO SEPARATE FAILURE LINES, NOT JUST THE FIRST ONE FOUND,
021400*          SO ONE RE-RUN OF THE FEED AFTER FIXING THE FIRST PROBLEM
021500*          CANNOT STILL BE SURPRISED BY THE SECOND.
021600           PERFORM 2210-CHECK-MANDATORY-I THRU 2210-CHECK-MANDATORY-F.
021700           PERFORM 2220-CHECK-GUID-I      THRU 2220-CHECK-GUID-F.
021800           PERFORM 2230-CHECK-CUSTCODE-I  THRU 2230-CHECK-CUSTCODE-F.
021900           PERFORM 2240-CHECK-PRICE-I     THRU 2240-CHECK-PRICE-F.
022000           PERFORM 2250-CHECK-QUANTITY-I  THRU 2250-CHECK-QUANTITY-F.
022100           PERFORM 2260-CHECK-DATE-I      THRU 2260-CHECK-DATE-F.
022200
022300       2100-EDIT-ONE-RECORD-F.
022400           EXIT.
022500*------------------------------------------------------------------
022600
022700*          MANDATORY (FAILURE WHEN BLANK/MISSING): SELLERID,
022800*          REFERENCE, CUSTOMER_CODE, NAME, STOCK_CODE, DESCRIPTION,
022900*          DATE, GUID, PRICE_EX_VAT, QUANTITY.
023000*          EACH TEST BELOW STANDS ALONE RATHER THAN LOOPING OVER A
023100*          TABLE OF FIELD NAMES - THE HOUSE STYLE HAS ALWAYS SPELLED
023200*          EACH MANDATORY-FIELD CHECK OUT IN FULL SO THE VALFAIL-
023300*          COLUMN LITERAL ON THE REPORT LINE MATCHES THE VENDOR'S OWN
023400*          CSV HEADER WORDING EXACTLY, RATHER THAN DERIVING IT FROM A
023500*          WORKING-STORAGE DATA NAME.
023600       2210-CHECK-MANDATORY-I.
023700
023800*          SELLERID SHOULD NEVER ACTUALLY BE BLANK - TRANSFORM ALWAYS
023900*          MOVES SELLERID-CONST INTO IT - BUT THE CHECK STAYS HERE
024000*          ALONGSIDE THE OTHER NINE SO A FUTURE MULTI-SELLER VERSION
024100*          OF TRANSFORM THAT DERIVES SELLERID PER RECORD WOULD STILL
024200*          BE CAUGHT IF IT EVER LEFT THE COLUMN EMPTY.
024300           IF W-SPLIT-SELLER-ID = SPACES
024400              MOVE "SELLERID" TO VALFAIL-COLUMN
024500              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
024600              MOVE W-SPLIT-SELLER-ID TO VALFAIL-VALUE
024700              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
024800
024900*          REFERENCE, CUSTOMER_CODE, NAME, STOCK_CODE AND DESCRIPTION
025000*          ARE THE FIVE PLAIN TEXT COLUMNS THE SPEC CALLS MANDATORY
025100*          WITH NO FURTHER FORMAT RULE BEYOND "NOT BLANK" - EACH GETS
025200*          ITS OWN IF RATHER THAN A PERFORM VARYING OVER A TABLE OF
025300*          COLUMN NAMES SO VALFAIL-COLUMN CAN CARRY THE VENDOR'S OWN
025400*          CSV HEADER SPELLING FOR EACH ONE EXACTLY.
025500           IF W-SPLIT-REFERENCE = SPACES
025600              MOVE "REFERENCE" TO VALFAIL-COLUMN
025700              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
025800              MOVE W-SPLIT-REFERENCE TO VALFAIL-VALUE
025900              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
026000
026100           IF W-SPLIT-CUSTOMER-CODE = SPACES
026200              MOVE "CUSTOMER_CODE" TO VALFAIL-COLUMN
026300              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
026400              MOVE W-SPLIT-CUSTOMER-CODE TO VALFAIL-VALUE
026500              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
026600
026700           IF W-SPLIT-NAME = SPACES
026800              MOVE "NAME" TO VALFAIL-COLUMN
026900              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
027000              MOVE W-SPLIT-NAME TO VALFAIL-VALUE
027100              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
027200
027300           IF W-SPLIT-STOCK-CODE = SPACES
027400              MOVE "STOCK_CODE" TO VALFAIL-COLUMN
027500              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
027600              MOVE W-SPLIT-STOCK-CODE TO VALFAIL-VALUE
027700              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
027800
027900           IF W-SPLIT-DESCRIPTION = SPACES
028000              MOVE "DESCRIPTION" TO VALFAIL-COLUMN
028100              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
028200              MOVE W-SPLIT-DESCRIPTION TO VALFAIL-VALUE
028300              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
028400
028500           IF W-SPLIT-DATE = SPACES
028600              MOVE "DATE" TO VALFAIL-COLUMN
028700              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
028800              MOVE W-SPLIT-DATE TO VALFAIL-VALUE
028900              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
029000
029100           IF W-SPLIT-GUID = SPACES
029200              MOVE "GUID" TO VALFAIL-COLUMN
029300              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
029400              MOVE W-SPLIT-GUID TO VALFAIL-VALUE
029500              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
029600
029700*          PRICE_EX_VAT AND QUANTITY CANNOT ACTUALLY COME OVER BLANK
029800*          OFF A LINE TRANSFORM BUILT - 5300-COMPUTE-PRICE-I ALWAYS
029900*          MOVES A ZEROES-INITIALIZED NUMERIC-EDITED FIELD EVEN WHEN
030000*          THE SOURCE TEXT FAILED TO PARSE - BUT THE CHECK IS KEPT
030100*          HERE ANYWAY SINCE THIS STEP RUNS AS ITS OWN PROGRAM
030200*          EXECUTION AND MUST NOT ASSUME ANYTHING ABOUT HOW THE LINE
030300*          IT IS READING WAS PRODUCED.
030400           IF W-SPLIT-PRICE-EX-VAT = SPACES
030500              MOVE "PRICE_EX_VAT" TO VALFAIL-COLUMN
030600              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
030700              MOVE W-SPLIT-PRICE-EX-VAT TO VALFAIL-VALUE
030800              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
030900
031000           IF W-SPLIT-QUANTITY = SPACES
031100              MOVE "QUANTITY" TO VALFAIL-COLUMN
031200              MOVE "MANDATORY FIELD MISSING" TO VALFAIL-CHECK
031300              MOVE W-SPLIT-QUANTITY TO VALFAIL-VALUE
031400              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
031500
031600       2210-CHECK-MANDATORY-F.
031700           EXIT.
031800*------------------------------------------------------------------
031900
032000*          GUID IS A SINGLE DIGIT ON THIS FEED, NOT THE USUAL SENSE OF
032100*          THE WORD - VILJOEN'S EXTRACT CARRIES IT AS A RECORD-TYPE
032200*          FLAG, ALWAYS ZERO TODAY, RESERVED FOR A FUTURE MULTI-SELLER
032300*          FEED WHERE IT WOULD DISTINGUISH RECORD KINDS ON THE SAME
032400*          FILE.  A BLANK GUID IS ALREADY CAUGHT BY 2210 ABOVE AS A
032500*          MANDATORY-FIELD FAILURE, SO THIS CHECK ONLY HAS TO WORRY
032600*          ABOUT A NEGATIVE OR NON-NUMERIC VALUE SLIPPING THROUGH.
032700       2220-CHECK-GUID-I.
032800
032900           IF W-SPLIT-GUID = SPACES
033000              GO TO 2220-CHECK-GUID-F.
033100
033200           IF W-SPLIT-GUID IS NOT NUMERIC
033300              MOVE "GUID" TO VALFAIL-COLUMN
033400              MOVE "MUST BE GREATER THAN OR EQUAL TO ZERO"
033500                      TO VALFAIL-CHECK
033600              MOVE W-SPLIT-GUID TO VALFAIL-VALUE
033700              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
033800
033900       2220-CHECK-GUID-F.
034000           EXIT.
034100*------------------------------------------------------------------
034200
034300*          CUSTOMER_CODE MUST BE NON-BLANK AND CONSIST ONLY OF
034400*          UPPERCASE A-Z AND DIGITS 0-9 - NO SPACES, NO PUNCTUATION.
034500*          ONCE THE FIRST SPACE IS SEEN THE SCAN DOES NOT STOP - IT
034600*          KEEPS GOING TO MAKE SURE THE REST OF THE FIELD IS TRAILING
034700*          BLANK PADDING AND NOT AN EMBEDDED SPACE WITH MORE
034800*          CHARACTERS AFTER IT (TKT 4511).
034900*          CUSTOMER_CODE IS SCANNED CHARACTER BY CHARACTER RATHER
035000*          THAN TESTED WITH A SINGLE IS ALPHANUMERIC-EDITED CONDITION,
035100*          SINCE THE RULE ALLOWS A SHORT CODE LEFT-JUSTIFIED IN THE
035200*          TEN-BYTE FIELD WITH TRAILING SPACES, BUT NOT A SPACE
035300*          FOLLOWED BY A NON-SPACE CHARACTER FURTHER TO THE RIGHT.
035400       2230-CHECK-CUSTCODE-I.
035500
035600           IF W-SPLIT-CUSTOMER-CODE = SPACES
035700              GO TO 2230-CHECK-CUSTCODE-F.
035800
035900           MOVE "N" TO W-CUSTCODE-BAD.
036000           MOVE "N" TO W-CUSTCODE-FOUND-SPACE.
036100           MOVE 1 TO W-SCAN-POINTER.
036200
036300       2230-CHECK-CUSTCODE-LOOP.
036400
036500           IF W-SCAN-POINTER > 10
036600              GO TO 2230-CHECK-CUSTCODE-TEST.
036700
036800           IF W-SPLIT-CUSTOMER-CODE(W-SCAN-POINTER:1) = SPACE
036900              MOVE "Y" TO W-CUSTCODE-FOUND-SPACE
037000              GO TO 2230-CHECK-CUSTCODE-NEXT.
037100
037200           IF CUSTCODE-FOUND-SPACE
037300              MOVE "Y" TO W-CUSTCODE-BAD
037400              GO TO 2230-CHECK-CUSTCODE-TEST.
037500
037600           IF (W-SPLIT-CUSTOMER-CODE(W-SCAN-POINTER:1) NOT >= "A"
037700                   OR
037800               W-SPLIT-CUSTOMER-CODE(W-SCAN-POINTER:1) NOT <= "Z")
037900              AND
038000              (W-SPLIT-CUSTOMER-CODE(W-SCAN-POINTER:1) NOT >= "0"
038100                   OR
038200               W-SPLIT-CUSTOMER-CODE(W-SCAN-POINTER:1) NOT <= "9")
038300              MOVE "Y" TO W-CUSTCODE-BAD
038400              GO TO 2230-CHECK-CUSTCODE-TEST.
038500
038600*          ADVANCES THE SCAN POINTER AND LOOPS BACK TO THE TOP - A
038700*          SEPARATE PARAGRAPH RATHER THAN A FALL-THROUGH SO THE "FOUND
038800*          A SPACE, KEEP SCANNING" BRANCH ABOVE AND THE "PASSED THIS
038900*          CHARACTER, MOVE ON" PATH BOTH LAND ON THE SAME ADVANCE
039000*          LOGIC WITHOUT DUPLICATING THE ADD/GO TO PAIR TWICE.
039100       2230-CHECK-CUSTCODE-NEXT.
039200
039300           ADD 1 TO W-SCAN-POINTER.
039400           GO TO 2230-CHECK-CUSTCODE-LOOP.
039500
039600       2230-CHECK-CUSTCODE-TEST.
039700
039800           IF CUSTCODE-BAD
039900              MOVE "CUSTOMER_CODE" TO VALFAIL-COLUMN
040000              MOVE "MUST BE UPPERCASE LETTERS AND DIGITS ONLY"
040100                      TO VALFAIL-CHECK
040200              MOVE W-SPLIT-CUSTOMER-CODE TO VALFAIL-VALUE
040300              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
040400
040500       2230-CHECK-CUSTCODE-F.
040600           EXIT.
040700*------------------------------------------------------------------
040800
040900*          PRICE_EX_VAT ON THE CLEAN-WORK LINE IS ALREADY A NUMERIC-
041000*          EDITED TEXT FIELD TRANSFORM BUILT (W-PRICE-EDIT, PIC
041100*          ZZZZZZ9.99) - IT IS RE-PARSED HERE WITH THE SAME 8300
041200*          ROUTINE RATHER THAN JUST TESTED "IS NUMERIC", SINCE A
041300*          NEGATIVE VALUE WOULD HAVE CARRIED A LEADING "-" THAT AN
041400*          ORDINARY NUMERIC-CLASS TEST ON A DISPLAY FIELD REJECTS
041500*          OUTRIGHT REGARDLESS OF SIGN.
041600       2240-CHECK-PRICE-I.
041700
041800           IF W-SPLIT-PRICE-EX-VAT = SPACES
041900              GO TO 2240-CHECK-PRICE-F.
042000
042100           MOVE W-SPLIT-PRICE-EX-VAT TO NUM-TEXT-IN.
042200           PERFORM 8300-EDIT-SIGNED-NUMBER-I
042300                THRU 8300-EDIT-SIGNED-NUMBER-F.
042400
042500           IF NUM-IS-NUMERIC AND NUM-VALUE-OUT NOT < ZEROES
042600              GO TO 2240-CHECK-PRICE-F.
042700
042800           MOVE "PRICE_EX_VAT" TO VALFAIL-COLUMN
042900           MOVE "MUST BE GREATER THAN OR EQUAL TO ZERO"
043000                   TO VALFAIL-CHECK
043100           MOVE W-SPLIT-PRICE-EX-VAT TO VALFAIL-VALUE
043200           PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
043300
043400       2240-CHECK-PRICE-F.
043500           EXIT.
043600*------------------------------------------------------------------
043700
043800       2250-CHECK-QUANTITY-I.
043900
044000           IF W-SPLIT-QUANTITY = SPACES
044100              GO TO 2250-CHECK-QUANTITY-F.
044200
044300           MOVE W-SPLIT-QUANTITY TO NUM-TEXT-IN.
044400           PERFORM 8300-EDIT-SIGNED-NUMBER-I
044500                THRU 8300-EDIT-SIGNED-NUMBER-F.
044600
044700           IF NOT NUM-IS-NUMERIC
044800              MOVE "QUANTITY" TO VALFAIL-COLUMN
044900              MOVE "MUST BE A VALID SIGNED INTEGER" TO VALFAIL-CHECK
045000              MOVE W-SPLIT-QUANTITY TO VALFAIL-VALUE
045100              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F
045200              GO TO 2250-CHECK-QUANTITY-F.
045300
045400*          A ZERO QUANTITY LEAVES TRANSFORM'S PRICE_EX_VAT FORCED TO
045500*          ZERO RATHER THAN A TRUE UNIT PRICE - THE SPEC TREATS THIS
045600*          AS UNDEFINED INPUT AND COUNTS IT AS A FAILURE ON ITS OWN,
045700*          NOT JUST A SIGNED-INTEGER CHECK (TKT 4511).
045800           IF NUM-VALUE-OUT = ZEROES
045900              MOVE "QUANTITY" TO VALFAIL-COLUMN
046000              MOVE "MUST NOT BE ZERO" TO VALFAIL-CHECK
046100              MOVE W-SPLIT-QUANTITY TO VALFAIL-VALUE
046200              PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
046300
046400       2250-CHECK-QUANTITY-F.
046500           EXIT.
046600*------------------------------------------------------------------
046700
046800*          RE-RUNS THE SAME 8100/8150 CALENDAR CHECK TRANSFORM USED
046900*          WHEN IT BUILT CLN-DATE - A DATE THAT FAILED THERE WAS
047000*          ALREADY WRITTEN TO THE CLEAN-WORK LINE AS SPACES, WHICH
047100*          THE SPACES GUARD BELOW SENDS STRAIGHT THROUGH WITHOUT A
047200*          SECOND CALENDAR CHECK (A BLANK DATE IS ALREADY CAUGHT AS A
047300*          MANDATORY-FIELD FAILURE BY 2210 ABOVE, SO FLAGGING IT AGAIN
047400*          HERE WOULD ONLY DUPLICATE THE SAME FAILURE LINE).
047500       2260-CHECK-DATE-I.
047600
047700           IF W-SPLIT-DATE = SPACES
047800              GO TO 2260-CHECK-DATE-F.
047900
048000           MOVE W-SPLIT-DATE TO TDV-DATE-TEXT-IN.
048100           PERFORM 8100-EDIT-TRANSACTION-DATE-I
048200                THRU 8100-EDIT-TRANSACTION-DATE-F.
048300
048400           IF TDV-VALID-DATE
048500              GO TO 2260-CHECK-DATE-F.
048600
048700           MOVE "DATE" TO VALFAIL-COLUMN
048800           MOVE "MUST BE A VALID CALENDAR DATE" TO VALFAIL-CHECK
048900           MOVE W-SPLIT-DATE TO VALFAIL-VALUE
049000           PERFORM 2900-WRITE-FAILURE-I THRU 2900-WRITE-FAILURE-F.
049100
049200       2260-CHECK-DATE-F.
049300           EXIT.
049400*------------------------------------------------------------------
049500
049600*          ONE COMMON WRITE PARAGRAPH FOR EVERY RULE ABOVE - EACH
049700*          CALLER LOADS VALFAIL-COLUMN/CHECK/VALUE BEFORE PERFORMING
049800*          HERE, SO THE REPORT-WRITE AND THE RUNNING ERROR COUNT LIVE
049900*          IN EXACTLY ONE PLACE INSTEAD OF BEING COPIED INTO EVERY
050000*          ONE OF THE 2200-SERIES CHECKS.
050100       2900-WRITE-FAILURE-I.
050200
050300           ADD 1 TO VALIDATION-ERRORS.
050400           ADD 1 TO W-VALFAIL-COUNT-THIS-REC.
050500
050600           WRITE REPORT-LINE FROM VALFAIL-LINE.
050700
050800       2900-WRITE-FAILURE-F.
050900           EXIT.
051000*------------------------------------------------------------------
051100
051200*          READS BACK THE SAME KEY-1 RECORD TRANSFORM CREATED AND
051300*          VALIDATE-DATES ALREADY UPDATED, ADDS THIS STEP'S ERROR
051400*          COUNT, AND REWRITES IT - THE INVALID KEY BRANCH CAN ONLY
051500*          FIRE IF SOMETHING OUTSIDE THIS SUITE DELETED THE RECORD
051600*          BETWEEN STEPS, SINCE TRANSFORM'S OWN 9000 GUARANTEES KEY 1
051700*          EXISTS BEFORE THIS PROGRAM EVER RUNS.
051800       4000-UPDATE-RUN-CONTROL-I.
051900
052000           MOVE 1 TO RUNCTL-KEY.
052100           READ RUN-CONTROL-FILE RECORD
052200                INVALID KEY
052300                   CONTINUE.
052400
052500           MOVE VALIDATION-ERRORS TO RUNCTL-ERROR-COUNT.
052600           REWRITE RUN-CONTROL-RECORD.
052700
052800       4000-UPDATE-RUN-CONTROL-F.
052900           EXIT.
053000*------------------------------------------------------------------
053100
053200*          LAST PARAGRAPH IN THIS PROGRAM - WRITES THE PASS/FAIL
053300*          SUMMARY LINE ONLY, NOT EACH INDIVIDUAL FAILURE (THOSE WERE
053400*          ALREADY WRITTEN AS THEY WERE FOUND, BY 2900 ABOVE), SO THE
053500*          REPORT READS AS A LIST OF PROBLEMS FOLLOWED BY A ONE-LINE
053600*          VERDICT RATHER THAN THE VERDICT COMING FIRST.
053700       5000-PRINT-RESULT-I.
053800
053900           MOVE SPACES TO REPORT-LINE.
054000           WRITE REPORT-LINE.
054100
054200           MOVE VALIDATION-ERRORS TO ERROR-COUNT-EDIT.
054300
054400           IF VALIDATION-ERRORS = ZEROES
054500              MOVE SPACES TO REPORT-LINE
054600              STRING "VALIDATE-RECORD RESULT.......... DATA PASSED"
054700                     DELIMITED BY SIZE
054800                     " VALIDATION" DELIMITED BY SIZE
054900                     INTO REPORT-LINE
055000              WRITE REPORT-LINE
055100           ELSE
055200              MOVE SPACES TO REPORT-LINE
055300              STRING "VALIDATE-RECORD RESULT.......... DATA CONTRACT"
055400                     DELIMITED BY SIZE
055500                     " BREACHED - " DELIMITED BY SIZE
055600                     ERROR-COUNT-EDIT DELIMITED BY SIZE
055700                     " FAILURE(S) - SEE LISTING ABOVE"
055800                     DELIMITED BY SIZE
055900                     INTO REPORT-LINE
056000              WRITE REPORT-LINE.
056100
056200       5000-PRINT-RESULT-F.
056300           EXIT.
