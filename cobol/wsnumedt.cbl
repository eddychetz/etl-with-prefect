000100
000200*    wsnumedt.cbl
000300*
000400*----------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLNUMEDT.CBL - parses the signed
000600*    decimal text fields (Value, Quantity) carried on the daily sales
000700*    extract into usable numeric working fields.
000800*----------------------------------------------------------------------
000900*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001000*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001100*    07/09/01  MS   ADDED NUM-DOT-COUNT/NUM-TEXT-LENGTH - QUANTITY
001200*                   COMES OVER WITH NO DECIMAL POINT AT ALL ("36",
001300*                   NOT "36.00") AND THE OLD BEFORE-INITIAL-DOT TEST
001400*                   MISREAD THAT AS A BAD DOT POSITION (TKT 4511).
001500*----------------------------------------------------------------------
001600*    THESE FIELDS ARE SCRATCH WORK FOR PLNUMEDT.CBL'S 8300-PARSE-
001700*    SIGNED-NUMBER PARAGRAPH ONLY - NOTHING ELSE IN THE SUITE TOUCHES
001800*    THEM DIRECTLY.  CALLERS MOVE THE RAW TEXT TO NUM-TEXT-IN, PERFORM
001900*    8300, AND THEN TEST NUM-IS-NUMERIC BEFORE TRUSTING NUM-VALUE-OUT -
002000*    THE SAME CALL-IN/CALL-OUT CONTRACT AS wsdtedit.cbl'S DATE FIELDS.
002100*----------------------------------------------------------------------
002200
002300*          UP TO 18 CHARACTERS COVERS A SIGN, SEVEN DIGITS, A DECIMAL
002400*          POINT AND TWO DECIMAL DIGITS WITH ROOM TO SPARE FOR THE
002500*          ODD EXTRA SPACE THE VENDOR'S EXTRACT SOMETIMES LEAVES IN.
002600       01  NUM-TEXT-IN                   PIC X(18).
002700
002800*          HOLDS THE PARSED VALUE ONLY WHEN NUM-IS-NUMERIC IS "Y" -
002900*          CALLERS MUST NOT TRUST THIS FIELD WITHOUT CHECKING THE
003000*          SWITCH FIRST, SINCE A FAILED PARSE LEAVES IT UNCHANGED
003100*          FROM WHATEVER WAS THERE BEFORE.
003200       01  NUM-VALUE-OUT                 PIC S9(9)V99   COMP.
003300
003400       01  W-NUM-IS-NUMERIC              PIC X          VALUE "N".
003500           88  NUM-IS-NUMERIC            VALUE "Y".
003600
003700*          WORKING FIELDS FOR THE CHARACTER-BY-CHARACTER SCAN IN
003800*          PLNUMEDT.CBL - SPLIT OUT AS 77-LEVELS RATHER THAN GROUPED
003900*          UNDER ONE 01 SINCE THEY ARE PURE SCRATCH AND NEVER MOVED
004000*          OR COMPARED AS A GROUP.
004100       77  NUM-SIGN-CHAR                 PIC X.
004200       77  NUM-INTEGER-TEXT              PIC 9(9).
004300       77  NUM-DECIMAL-TEXT              PIC 99.
004400       77  NUM-SCAN-POINTER              PIC 99         COMP.
004500       77  NUM-DOT-POSITION              PIC 99         COMP.
004600*          COUNTS HOW MANY PERIODS TURNED UP IN THE TEXT - A VALUE OF
004700*          ZERO MEANS AN INTEGER LIKE QUANTITY ("36"), ONE MEANS A
004800*          NORMAL DECIMAL ("145.50"), AND TWO OR MORE IS A BAD PARSE.
004900       77  NUM-DOT-COUNT                 PIC 99         COMP.
005000       77  NUM-TEXT-LENGTH               PIC 99         COMP.
