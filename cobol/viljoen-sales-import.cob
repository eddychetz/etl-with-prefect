000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. VILJIMPT.
000400       AUTHOR. L FORTUNATO.
000500       INSTALLATION. DATA PROCESSING DEPT - DISTRIBUTOR INTERFACES.
000600       DATE-WRITTEN. 04/02/91.
000700       DATE-COMPILED.
000800       SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED BATCH OPERATIONS
000900           USE ONLY.
001000
001100*------------------------------------------------------------------
001200*    VILJIMPT  -  VILJOEN BEVERAGES DAILY SALES IMPORT
001300*    BATCH DRIVER
001400*
001500*    ORIGINALLY A GENERIC OVERNIGHT FEED-IMPORT SKELETON WRITTEN
001600*    FOR THE A/R UNIT'S DISTRIBUTOR INTERFACES - ONE DISPATCHER
001700*    CALLING A TRANSFORM STEP, A DATE-RANGE CHECK, A DATA-CONTRACT
001800*    CHECK AND A LOAD STEP, IN THAT ORDER, SO ANY NEW DISTRIBUTOR
001900*    FEED COULD BE PLUGGED IN BY REPLACING THE FOUR CALLED MODULES.
002000*    RETARGETED AT THE VILJOEN BEVERAGES DAILY SALES EXTRACT - SEE
002100*    CHANGE LOG BELOW.
002200*
002300*    RUNS FROM THE NIGHTLY DISTRIBUTOR-FEEDS JOB STREAM, STEP 3,
002400*    AFTER THE EXTRACT HAS LANDED ON SALESIN.  NO OPERATOR
002500*    INTERACTION - ABENDS (VIA RETURN-CODE) IF THE DATE-RANGE CHECK
002600*    FAILS, OTHERWISE ALWAYS COMPLETES AND LEAVES THE RUN REPORT
002700*    FOR THE MORNING SHIFT.
002800*------------------------------------------------------------------
002900*    CHANGE LOG
003000*    ----------
003100*    04/02/91  RSM  ORIGINAL GENERIC FEED-IMPORT SKELETON.
003200*    09/17/93  RSM  ADDED THE SEPARATE VALIDATE STEP SO A FEED'S
003300*                   DATA CONTRACT COULD BE CHECKED WITHOUT HALTING
003400*                   THE RUN (REQ# AR-114).
003500*    01/22/95  DWK  CONTROL-FILE HANDOFF BETWEEN STEPS REPLACED THE
003600*                   OLD COMMON-STORAGE LINKAGE - STEPS ARE NOW
003700*                   INDEPENDENTLY RERUNNABLE (REQ# AR-151).
003800*    08/11/98  PN   Y2K REVIEW - ALL DATE FIELDS ON THIS FEED
003900*                   FRAMEWORK CONFIRMED CENTURY-AWARE (CCYYMMDD).
004000*                   NO CODE CHANGE REQUIRED IN THIS MODULE.
004100*    11/09/99  LF   RETARGETED FOR THE NEW VILJOEN BEVERAGES DAILY
004200*                   SALES FEED - FOUR CALLED MODULES REPLACED WITH
004300*                   TRANSFORM-SALES-RECORDS, VALIDATE-SALES-DATES,
004400*                   VALIDATE-SALES-RECORDS AND LOAD-SALES-FILE
004500*                   (TKT 4417).
004600*    12/02/99  LF   ADDED THE 9000 RUN-SUMMARY BANNER SO THE REPORT
004700*                   READS TOP TO BOTTOM WITHOUT FLIPPING BACK TO
004800*                   EACH STEP'S OWN HEADING (TKT 4417).
004900*    03/18/00  LF   DRIVER NOW STOPS BEFORE VALIDATE-RECORD/LOAD IF
005000*                   VALIDATE-DATES FAILS - PER SPEC, NOTHING MAY BE
005100*                   WRITTEN WHEN THE DATE RANGE IS STALE (TKT 4431).
005200*    06/27/01  MS   RETURN-CODE SET NONZERO ON DATE-RANGE FAILURE SO
005300*                   THE JOB STREAM CAN FLAG THE STEP ABENDED
005400*                   (TKT 4509).
005500*    07/09/01  MS   DRIVER NOW CREATES THE REPORT FILE BEFORE CALLING
005600*                   ANY STEP - VALIDATE-RECORD OPENS IT EXTEND AND A
005700*                   DATE-RANGE ABORT SKIPPED VALIDATE-RECORD ENTIRELY,
005800*                   SO ON AN ABORTED RUN THE FILE NEVER EXISTED AND
005900*                   THE SUMMARY'S OWN OPEN EXTEND BLEW UP (TKT 4511).
006000*------------------------------------------------------------------
006100
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM.
006600
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900
007000           COPY "SLRUNCTL.CBL".
007100           COPY "SLRPT.CBL".
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500
007600           COPY "FDRUNCTL.CBL".
007700           COPY "FDRPT.CBL".
007800
007900       WORKING-STORAGE SECTION.
008000
008100           COPY "wssalwrk.cbl".
008200
008300       01  W-DRIVER-ABORT                PIC X          VALUE "N".
008400           88  DRIVER-ABORT              VALUE "Y".
008500
008600       01  W-BANNER-LINE.
008700           05  FILLER                    PIC X(30) VALUE SPACES.
008800           05  FILLER                    PIC X(38)
008900               VALUE "VILJOEN BEVERAGES DAILY SALES IMPORT".
009000           05  FILLER                    PIC X(64) VALUE SPACES.
009100
009200       77  RUN-DATE-STAMP              PIC 9(8)  COMP.
009300*------------------------------------------------------------------
009400
009500       PROCEDURE DIVISION.
009600
009700*          ONE LINEAR SEQUENCE, NO RETRY OR RESTART LOGIC OF ITS OWN -
009800*          IF A STEP BELOW ABENDS THE JOB STREAM ITSELF IS RESPONSIBLE
009900*          FOR RE-SUBMITTING THE WHOLE RUN, SINCE EACH OF THE FOUR
010000*          CALLED MODULES RE-DERIVES WHAT IT NEEDS FROM THE RUN-
010100*          CONTROL RECORD RATHER THAN FROM IN-MEMORY STATE THIS
010200*          DRIVER WOULD OTHERWISE HAVE TO PRESERVE ACROSS A RESTART.
010300       0000-MAIN-I.
010400
010500           PERFORM 0500-INITIALIZE-REPORT-I
010600                THRU 0500-INITIALIZE-REPORT-F.
010700           PERFORM 1000-RUN-TRANSFORM-I THRU 1000-RUN-TRANSFORM-F.
010800           PERFORM 2000-RUN-VALIDATE-DATES-I
010900                THRU 2000-RUN-VALIDATE-DATES-F.
011000
011100           IF NOT DRIVER-ABORT
011200              PERFORM 3000-RUN-VALIDATE-RECORDS-I
011300                   THRU 3000-RUN-VALIDATE-RECORDS-F
011400              PERFORM 4000-RUN-LOAD-I THRU 4000-RUN-LOAD-F.
011500
011600           PERFORM 9000-PRINT-RUN-SUMMARY-I
011700                THRU 9000-PRINT-RUN-SUMMARY-F.
011800
011900           IF DRIVER-ABORT
012000              MOVE 16 TO RETURN-CODE
012100           ELSE
012200              MOVE 0 TO RETURN-CODE.
012300
012400           STOP RUN.
012500
012600       0000-MAIN-F.
012700           EXIT.
012800*------------------------------------------------------------------
012900
013000*          CREATES A FRESH RUN-REPORT-FILE FOR THIS RUN SO EVERY
013100*          STEP BELOW CAN SAFELY OPEN IT EXTEND - SEE CHANGE LOG
013200*          07/09/01.
013300*          OPEN OUTPUT THEN AN IMMEDIATE CLOSE, NOTHING WRITTEN IN
013400*          BETWEEN - THIS IS THE ONE PLACE IN THE WHOLE SUITE THAT
013500*          TRUNCATES RUN-REPORT-FILE BACK TO EMPTY FOR THE NIGHT;
013600*          EVERY OTHER PROGRAM THAT TOUCHES IT BELOW OPENS EXTEND AND
013700*          ADDS ITS OWN LINES ONTO WHATEVER IS ALREADY THERE.
013800       0500-INITIALIZE-REPORT-I.
013900
014000           OPEN OUTPUT RUN-REPORT-FILE.
014100           CLOSE RUN-REPORT-FILE.
014200
014300       0500-INITIALIZE-REPORT-F.
014400           EXIT.
014500*------------------------------------------------------------------
014600
014700*          FOUR ONE-LINE DISPATCH PARAGRAPHS FOLLOW, ONE PER CALLED
014800*          STEP - KEPT AS SEPARATE PARAGRAPHS RATHER THAN FOUR BARE
014900*          CALLS IN 0000-MAIN-I ITSELF SO A FUTURE CHANGE (A RETRY,
015000*          A CONDITION CHECK BEFORE THE CALL) HAS SOMEWHERE TO GO
015100*          WITHOUT DISTURBING THE MAIN SEQUENCE PARAGRAPH.
015200       1000-RUN-TRANSFORM-I.
015300
015400           CALL "VILJTRN".
015500
015600       1000-RUN-TRANSFORM-F.
015700           EXIT.
015800*------------------------------------------------------------------
015900
016000*          THE ONLY ONE OF THE FOUR DISPATCH PARAGRAPHS THAT LOOKS AT
016100*          ITS STEP'S RESULT - VALIDATE-RECORD AND LOAD BOTH RUN NO
016200*          MATTER WHAT THEY FIND, BUT A STALE DATE RANGE HAS TO STOP
016300*          THE WHOLE RUN BEFORE ANYTHING IS WRITTEN TO THE OUTPUT
016400*          FOLDER (SEE CHANGE LOG 03/18/00) - HENCE THE READ-BACK OF
016500*          RUNCTL-DATE-CHECK-RESULT RIGHT HERE RATHER THAN LEAVING
016600*          THE ABORT DECISION TO 0000-MAIN-I.  AN INVALID-KEY ALSO
016700*          ABORTS THE RUN - IT MEANS VALIDATE-DATES NEVER EVEN GOT AS
016800*          FAR AS WRITING THE RECORD, WHICH IS WORSE THAN A FAILED
016900*          CHECK AND MUST BE TREATED THE SAME WAY.
017000       2000-RUN-VALIDATE-DATES-I.
017100
017200           CALL "VILJVDT".
017300
017400           OPEN I-O RUN-CONTROL-FILE.
017500           MOVE 1 TO RUNCTL-KEY.
017600           READ RUN-CONTROL-FILE RECORD
017700                INVALID KEY
017800                   MOVE "Y" TO W-DRIVER-ABORT.
017900           CLOSE RUN-CONTROL-FILE.
018000
018100           IF RUNCTL-DATES-FAILED
018200              MOVE "Y" TO W-DRIVER-ABORT.
018300
018400       2000-RUN-VALIDATE-DATES-F.
018500           EXIT.
018600*------------------------------------------------------------------
018700
018800*          RUNS ONLY WHEN VALIDATE-DATES PASSED - 0000-MAIN-I GUARDS
018900*          THIS PERFORM WITH "IF NOT DRIVER-ABORT", SO THIS PARAGRAPH
019000*          ITSELF DOES NOT NEED TO TEST THE SWITCH AGAIN.
019100       3000-RUN-VALIDATE-RECORDS-I.
019200
019300           CALL "VILJVLR".
019400
019500       3000-RUN-VALIDATE-RECORDS-F.
019600           EXIT.
019700*------------------------------------------------------------------
019800
019900*          LAST STEP OF THE NIGHT - ALSO GUARDED BY 0000-MAIN-I'S
020000*          "IF NOT DRIVER-ABORT" ALONGSIDE 3000 ABOVE, SO A STALE
020100*          DATE RANGE NEVER REACHES AS FAR AS PLACING A CSV IN THE
020200*          OUTPUT FOLDER.
020300       4000-RUN-LOAD-I.
020400
020500           CALL "VILJLOD".
020600
020700       4000-RUN-LOAD-F.
020800           EXIT.
020900*------------------------------------------------------------------
021000
021100*          RUNS LAST REGARDLESS OF DRIVER-ABORT - EVEN AN ABORTED RUN
021200*          GETS A BANNER, A COUNTS SECTION (WHATEVER TRANSFORM MANAGED
021300*          TO ACCUMULATE BEFORE THE DATE CHECK STOPPED THE RUN) AND AN
021400*          EXPLICIT "RUN ABORTED" LINE, SO THE MORNING SHIFT NEVER
021500*          HAS TO GUESS WHY THE OUTPUT FOLDER IS EMPTY.
021600       9000-PRINT-RUN-SUMMARY-I.
021700
021800           OPEN EXTEND RUN-REPORT-FILE.
021900
022000           MOVE SPACES TO REPORT-LINE.
022100           WRITE REPORT-LINE.
022200           MOVE W-BANNER-LINE TO REPORT-LINE.
022300           WRITE REPORT-LINE.
022400           MOVE SPACES TO REPORT-LINE.
022500           WRITE REPORT-LINE.
022600
022700           OPEN I-O RUN-CONTROL-FILE.
022800           MOVE 1 TO RUNCTL-KEY.
022900           READ RUN-CONTROL-FILE RECORD
023000                INVALID KEY
023100                   CONTINUE.
023200           CLOSE RUN-CONTROL-FILE.
023300
023400*          ALL THREE COUNTS BELOW COME OFF THE RUN-CONTROL RECORD
023500*          RATHER THAN BEING RE-TOTALLED HERE - TRANSFORM IS THE ONLY
023600*          STEP THAT EVER SEES THE RAW EXTRACT, SO ITS OWN ACCUMULATORS
023700*          ARE THE ONE AUTHORITATIVE SOURCE FOR THESE THREE NUMBERS.
023800           MOVE RUNCTL-TOTAL-QTY TO TOTAL-QUANTITY-EDIT.
023900           STRING "TOTAL QUANTITY....: " DELIMITED BY SIZE
024000                  TOTAL-QUANTITY-EDIT DELIMITED BY SIZE
024100                  INTO REPORT-LINE.
024200           WRITE REPORT-LINE.
024300
024400           MOVE RUNCTL-RECORDS-READ TO COUNT-EDIT.
024500           STRING "RECORDS READ......: " DELIMITED BY SIZE
024600                  COUNT-EDIT DELIMITED BY SIZE
024700                  INTO REPORT-LINE.
024800           WRITE REPORT-LINE.
024900
025000           MOVE RUNCTL-RECORDS-WRITTEN TO COUNT-EDIT.
025100           STRING "RECORDS WRITTEN...: " DELIMITED BY SIZE
025200                  COUNT-EDIT DELIMITED BY SIZE
025300                  INTO REPORT-LINE.
025400           WRITE REPORT-LINE.
025500
025600           MOVE SPACES TO REPORT-LINE.
025700           WRITE REPORT-LINE.
025800
025900           IF DRIVER-ABORT
026000              STRING "RUN ABORTED - SEE DATE-VALIDATION OUTCOME ABOVE"
026100                     DELIMITED BY SIZE
026200                     INTO REPORT-LINE
026300              WRITE REPORT-LINE.
026400
026500           CLOSE RUN-REPORT-FILE.
026600
026700       9000-PRINT-RUN-SUMMARY-F.
026800           EXIT.
