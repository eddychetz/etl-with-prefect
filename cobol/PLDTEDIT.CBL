000100
000200*    PLDTEDIT.CBL
000300*
000400*----------------------------------------------------------------------
000500*    PROCEDURE DIVISION paragraphs shared by every program that has
000600*    to parse or validate a transaction date.  Works on the fields
000700*    declared in wsdtedit.cbl, which the caller must also COPY into
000800*    WORKING-STORAGE.  PERFORM the paragraph you need - this copybook
000900*    carries no PROCEDURE DIVISION header of its own.
001000*----------------------------------------------------------------------
001100*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001200*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001300*    07/09/01  MS   DROPPED A LEFTOVER MOVE IN 8200 THAT COPIED THE
001400*                   YEAR INTO THE UNRELATED TDV-DATE-CCYY FIELD - THE
001500*                   CALLER IN VALIDATE-SALES-DATES HAD COPIED THIS
001600*                   HABIT AND WAS LOADING TDV-DATE-CCYY/MM/DD (THE
001700*                   8100 PARSE FIELDS) BEFORE PERFORMING 8200, WHICH
001800*                   ACTUALLY READS TDV-CCYYMMDD-CCYY/MM/DD - THE MIN
001900*                   AND MAX TRANSACTION DATES WERE NEVER REACHING THE
002000*                   JULIAN COMPUTE (TKT 4511).
002100*    07/09/01  MS   8100 WAS MOVING TDV-DATE-MM-DD-CCYY (STORED IN
002200*                   MM,DD,CCYY ORDER) STRAIGHT INTO TDV-DATE-CCYYMMDD
002300*                   (CCYY,MM,DD ORDER) AS A NUMERIC VALUE, SO THE
002400*                   RESULT CAME OUT WITH ITS DIGITS IN THE WRONG
002500*                   POSITIONS INSTEAD OF REORDERED - NOW LOADS THE
002600*                   CCYYMMDD GROUP ONE PIECE AT A TIME (TKT 4511).
002700*----------------------------------------------------------------------
002800
002900*          TAKES THE RAW YYYY-MM-DD TEXT APART, CHECKS THE TWO DASH
003000*          POSITIONS DIRECTLY (A SHIFTED OR MISSING DASH IS THE MOST
003100*          COMMON WAY A BAD DATE SHOWS UP ON THE EXTRACT), THEN HANDS
003200*          THE THREE NUMERIC PIECES TO 8150 FOR THE CALENDAR CHECK.
003300       8100-EDIT-TRANSACTION-DATE-I.
003400
003500           MOVE "N" TO W-TDV-VALID-DATE.
003600           MOVE ZEROES TO TDV-DATE-CCYYMMDD.
003700           MOVE SPACES TO TDV-DATE-OUT.
003800
003900*          AN EMPTY DATE FIELD IS TREATED AS INVALID RATHER THAN AS
004000*          "NOTHING TO CHECK" - VALIDATE-RECORD'S MANDATORY-FIELD
004100*          RULE WOULD CATCH A BLANK DATE TOO, BUT THIS GUARD KEEPS
004200*          8150 FROM HAVING TO COPE WITH SPACES IN A NUMERIC MOVE.
004300           IF TDV-DATE-TEXT-IN = SPACES OR LOW-VALUES
004400              GO TO 8100-EDIT-TRANSACTION-DATE-F.
004500
004600           MOVE TDV-DATE-TEXT-IN(1:4)  TO TDV-DATE-CCYY.
004700           MOVE TDV-DATE-TEXT-IN(6:2)  TO TDV-DATE-MM.
004800           MOVE TDV-DATE-TEXT-IN(9:2)  TO TDV-DATE-DD.
004900
005000           IF TDV-DATE-TEXT-IN(5:1) NOT = "-"
005100              OR TDV-DATE-TEXT-IN(8:1) NOT = "-"
005200              GO TO 8100-EDIT-TRANSACTION-DATE-F.
005300
005400           PERFORM 8150-CHECK-DATE-PIECES-I
005500                THRU 8150-CHECK-DATE-PIECES-F.
005600
005700*          ONLY BUILD THE CCYYMMDD/TEXT-OUT FORMS WHEN 8150 SAYS THE
005800*          CALENDAR CHECK PASSED - ON A FAILURE TDV-DATE-CCYYMMDD
005900*          STAYS ZERO AND TDV-DATE-OUT STAYS SPACES, WHICH IS HOW
006000*          THE CALLER TELLS A BAD DATE FROM A GOOD ONE WITHOUT
006100*          HAVING TO TEST TDV-VALID-DATE ITSELF EVERY TIME.
006200           IF TDV-VALID-DATE
006300              MOVE TDV-DATE-CCYY TO TDV-CCYYMMDD-CCYY
006400              MOVE TDV-DATE-MM   TO TDV-CCYYMMDD-MM
006500              MOVE TDV-DATE-DD   TO TDV-CCYYMMDD-DD
006600              STRING TDV-DATE-CCYY    DELIMITED BY SIZE
006700                     "-"              DELIMITED BY SIZE
006800                     TDV-DATE-MM      DELIMITED BY SIZE
006900                     "-"              DELIMITED BY SIZE
007000                     TDV-DATE-DD      DELIMITED BY SIZE
007100                     INTO TDV-DATE-OUT
007200              END-STRING.
007300
007400       8100-EDIT-TRANSACTION-DATE-F.
007500           EXIT.
007600
007700*          CHECKS THE THREE PIECES ARE NUMERIC, THE MONTH IS 1-12,
007800*          THE DAY IS NOT ZERO, AND THE DAY DOES NOT EXCEED THE
007900*          NUMBER OF DAYS THE MONTH ACTUALLY HAS - INCLUDING THE
008000*          FEBRUARY LEAP-YEAR ADJUSTMENT BELOW.
008100       8150-CHECK-DATE-PIECES-I.
008200
008300           IF TDV-DATE-CCYY IS NOT NUMERIC
008400              OR TDV-DATE-MM IS NOT NUMERIC
008500              OR TDV-DATE-DD IS NOT NUMERIC
008600              GO TO 8150-CHECK-DATE-PIECES-F.
008700
008800           IF NOT TDV-MONTH-VALID
008900              GO TO 8150-CHECK-DATE-PIECES-F.
009000
009100           IF TDV-DATE-DD = ZEROES
009200              GO TO 8150-CHECK-DATE-PIECES-F.
009300
009400           MOVE TDV-MONTH-DAYS(TDV-DATE-MM) TO TDV-MAX-DAYS-IN-MONTH.
009500
009600*          ORDINARY DIVISIBLE-BY-4 LEAP-YEAR TEST - THE CENTURY
009700*          EXCEPTION (1900 NOT A LEAP YEAR, 2000 IS) IS NOT CODED
009800*          HERE SINCE THE IMPORT'S THREE-DAY RECENCY WINDOW NEVER
009900*          REACHES BACK FAR ENOUGH TO CROSS A CENTURY BOUNDARY.
010000           IF TDV-DATE-MM = 2
010100              DIVIDE TDV-DATE-CCYY BY 4
010200                    GIVING TDV-LEAP-YEAR-DUMMY-QUO
010300                    REMAINDER TDV-LEAP-YEAR-REMAINDER
010400              IF TDV-LEAP-YEAR-REMAINDER = ZEROES
010500                 MOVE 29 TO TDV-MAX-DAYS-IN-MONTH.
010600
010700           IF TDV-DATE-DD > TDV-MAX-DAYS-IN-MONTH
010800              GO TO 8150-CHECK-DATE-PIECES-F.
010900
011000           MOVE "Y" TO W-TDV-VALID-DATE.
011100
011200       8150-CHECK-DATE-PIECES-F.
011300           EXIT.
011400
011500*----------------------------------------------------------------
011600*    8200 TURNS A CCYYMMDD INTO A ONE-ORIGIN JULIAN DAY NUMBER
011700*    SO TWO DATES CAN BE COMPARED AND SUBTRACTED LIKE INTEGERS -
011800*    GOOD ENOUGH FOR A 3-DAY LOOKBACK WINDOW, NOT A CALENDAR
011900*    PACKAGE.  INPUT IN TDV-DATE-CCYYMMDD, RESULT IN
012000*    TDV-SCRATCH-JULIAN.
012100*----------------------------------------------------------------
012200
012300       8200-CCYYMMDD-TO-JULIAN-I.
012400
012500           MOVE ZEROES TO TDV-SCRATCH-JULIAN.
012600*          372 = 31 DAYS/MONTH TIMES 12 MONTHS - A DELIBERATELY
012700*          LOOSE (NOT CALENDAR-ACCURATE) DAY COUNT THAT STILL KEEPS
012800*          LATER DATES NUMERICALLY GREATER THAN EARLIER ONES, WHICH
012900*          IS ALL THE RECENCY-WINDOW SUBTRACTION IN VALIDATE-DATES
013000*          ACTUALLY NEEDS.
013100           COMPUTE TDV-SCRATCH-JULIAN =
013200                   (TDV-CCYYMMDD-CCYY * 372) +
013300                   (TDV-CCYYMMDD-MM  *  31) +
013400                    TDV-CCYYMMDD-DD.
013500
013600       8200-CCYYMMDD-TO-JULIAN-F.
013700           EXIT.
