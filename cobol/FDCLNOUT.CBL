000100
000200*    FDCLNOUT.CBL  -  FD and record for the dated cleaned transaction
000300*    file delivered to the downstream loader.  Same seventeen-field,
000400*    comma-delimited, header-line-first layout as the work file - see
000500*    FDCLNWRK.CBL.
000600*
000700*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
000800*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
000900*
001000*    THIS IS THE FILE THE DOWNSTREAM LOADER ACTUALLY PICKS UP - THE
001100*    NAME ON DISK IS BUILT BY LOAD (SEE SLCLNOUT.CBL) FROM THE
001200*    RUN'S MIN/MAX TRANSACTION DATES, NOT BY THIS COPYBOOK, SO TWO
001300*    RUNS COVERING DIFFERENT DATE RANGES NEVER COLLIDE ON THE SAME
001400*    FILE NAME.
001500
001600       FD  CLEAN-OUTPUT-FILE
001700           LABEL RECORDS ARE STANDARD.
001800
001900*          SAME WIDTH AS FDCLNWRK.CBL'S CLEAN-WORK-RECORD BY DESIGN -
002000*          SEE THE NOTE THERE ABOUT KEEPING THE TWO IN STEP.
002100       01  CLEAN-OUTPUT-RECORD.
002200           05  CLEAN-OUTPUT-LINE         PIC X(450).
002300           05  FILLER                    PIC X(20).
