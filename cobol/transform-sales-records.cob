000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. VILJTRN.
000400       AUTHOR. L FORTUNATO.
000500       INSTALLATION. DATA PROCESSING DEPT - DISTRIBUTOR INTERFACES.
000600       DATE-WRITTEN. 04/02/91.
000700       DATE-COMPILED.
000800       SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED BATCH OPERATIONS
000900           USE ONLY.
001000
001100*------------------------------------------------------------------
001200*    VILJTRN  -  TRANSFORM STEP OF THE VILJOEN BEVERAGES DAILY
001300*    SALES IMPORT
001400*
001500*    READS THE RAW COMMA-DELIMITED SALES EXTRACT ONE LINE AT A TIME,
001600*    SPLITS EACH LINE INTO ITS SEVENTEEN RAW FIELDS, BUILDS THE
001700*    SEVENTEEN-FIELD CLEANED TRANSACTION RECORD AND WRITES IT TO THE
001800*    CLEAN-WORK-FILE, AND ACCUMULATES THE RUN TOTALS (TOTAL QUANTITY,
001900*    RECORDS READ/WRITTEN, MINIMUM/MAXIMUM TRANSACTION DATE) INTO THE
002000*    RUN-CONTROL RECORD FOR THE REMAINING THREE STEPS.
002100*
002200*    ORIGINALLY THE GENERIC OVERNIGHT FEED-IMPORT SKELETON'S OWN
002300*    FIELD-MAPPING MODULE - SEE VILJIMPT FOR THE SHARED HISTORY OF
002400*    THIS SKELETON.
002500*------------------------------------------------------------------
002600*    CHANGE LOG
002700*    ----------
002800*    04/02/91  RSM  ORIGINAL GENERIC FIELD-MAPPING MODULE.
002900*    09/17/93  RSM  DELIVERY-ADDRESS CONSOLIDATION ADDED FOR FEEDS
003000*                   CARRYING MULTI-LINE DELIVERY ADDRESSES (REQ#
003100*                   AR-114).
003200*    11/09/99  LF   RETARGETED FOR THE VILJOEN BEVERAGES DAILY SALES
003300*                   FEED - SEVENTEEN-FIELD LAYOUT, UNIT-PRICE
003400*                   DERIVATION AND NAME-DEFAULTING RULES ADDED
003500*                   (TKT 4417).
003600*    12/02/99  LF   PRICE_EX_VAT NOW ROUNDS TO THE NEAREST EVEN CENT
003700*                   ON AN EXACT HALF-CENT, TO MATCH THE DISTRIBUTOR'S
003800*                   OWN ROUNDING CONVENTION (TKT 4417).
003900*    03/18/00  LF   ZERO-QUANTITY LINES NOW CARRY PRICE_EX_VAT OF
004000*                   ZERO RATHER THAN ABENDING THE STEP ON THE DIVIDE
004100*                   (TKT 4431).
004200*    06/27/01  MS   OUTPUT LINE NOW BUILT FIELD-BY-FIELD WITH EXACT
004300*                   TRIMMED LENGTHS - THE OLD "DELIMITED BY SPACE"
004400*                   STRING WAS TRUNCATING NAMES AND ADDRESSES AT
004500*                   THEIR FIRST EMBEDDED BLANK (TKT 4509).
004600*------------------------------------------------------------------
004700
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500
005600           COPY "SLSALES.CBL".
005700           COPY "SLCLNWRK.CBL".
005800           COPY "SLRUNCTL.CBL".
005900
006000       DATA DIVISION.
006100       FILE SECTION.
006200
006300           COPY "FDSALES.CBL".
006400           COPY "FDCLNWRK.CBL".
006500           COPY "FDRUNCTL.CBL".
006600
006700       WORKING-STORAGE SECTION.
006800
006900           COPY "wssalwrk.cbl".
007000           COPY "wsdtedit.cbl".
007100           COPY "wsnumedt.cbl".
007200
007300*---------- working fields local to the transform step -------------
007400*          THE S9(9)V99 COMP WORK FIELDS BELOW CARRY THE PARSED VALUE
007500*          AND QUANTITY THROUGH THE WHOLE-CENT ROUNDING ARITHMETIC IN
007600*          5400 - ALL WORKED IN SCALED INTEGERS (CENTS, THOUSANDTHS OF
007700*          A CENT) RATHER THAN DECIMAL COMP FIELDS, SO THE HALF-CENT
007800*          TIE TEST CAN COMPARE EXACT WHOLE NUMBERS INSTEAD OF RISKING
007900*          A ROUNDING ARTIFACT IN THE COMPARISON ITSELF.
008000       01  W-VALUE-IS-NUMERIC            PIC X          VALUE "N".
008100           88  VALUE-IS-NUMERIC          VALUE "Y".
008200
008300       01  W-QUANTITY-IS-NUMERIC         PIC X          VALUE "N".
008400           88  QUANTITY-IS-NUMERIC       VALUE "Y".
008500
008600       77  W-PARSED-VALUE                PIC S9(9)V99   COMP.
008700       77  W-PARSED-QUANTITY             PIC S9(9)V99   COMP.
008800       77  W-ABS-VALUE-CENTS             PIC S9(9)      COMP.
008900       77  W-ABS-QUANTITY                PIC S9(7)      COMP.
009000       77  W-PRICE-THOUSANDTHS           PIC S9(9)      COMP.
009100       77  W-PRICE-WHOLE-CENTS           PIC S9(9)      COMP.
009200       77  W-PRICE-TIE-DIGIT             PIC S9         COMP.
009300       77  W-DIVIDE-QUOTIENT             PIC S9(9)      COMP.
009400       77  W-DIVIDE-REMAINDER            PIC S9         COMP.
009500
009600       77  W-PRICE-EDIT                  PIC ZZZZZZ9.99.
009700       77  W-QUANTITY-EDIT               PIC -(7)9.
009800
009900*---------- shared trim/append scratch ------------------------------
010000       77  W-TRIM-LENGTH                 PIC 999        COMP.
010100       77  W-LTRIM-START                 PIC 999        COMP.
010200       01  W-TRIM-SOURCE                 PIC X(123)     VALUE SPACES.
010300       77  W-APPEND-POINTER              PIC 999        COMP.
010400
010500       01  W-ADDR4-WORK                  PIC X(123)     VALUE SPACES.
010600       77  W-ADDR4-POINTER               PIC 999        COMP.
010700*------------------------------------------------------------------
010800
010900       PROCEDURE DIVISION.
011000
011100           COPY "PLDTEDIT.CBL".
011200           COPY "PLNUMEDT.CBL".
011300
011400*          FIRST STEP OF THE NIGHT - THE ONLY ONE OF THE FOUR THAT
011500*          TOUCHES THE RAW EXTRACT DIRECTLY.  EVERY OTHER STEP WORKS
011600*          FROM WHAT THIS ONE LEFT BEHIND ON THE CLEAN-WORK FILE AND
011700*          THE RUN-CONTROL RECORD, SO A BUG HERE IS THE ONE MOST
011800*          LIKELY TO SHOW UP AS A PUZZLING FAILURE THREE STEPS LATER.
011900       0000-MAIN-I.
012000
012100           PERFORM 1000-INITIALIZE-RUN-I THRU 1000-INITIALIZE-RUN-F.
012200           PERFORM 1100-OPEN-FILES-I THRU 1100-OPEN-FILES-F.
012300           PERFORM 1200-COPY-HEADER-LINE-I THRU 1200-COPY-HEADER-LINE-F.
012400
012500           PERFORM 2000-READ-SALES-I THRU 2000-READ-SALES-F.
012600           PERFORM 3000-PROCESS-DETAIL-I THRU 3000-PROCESS-DETAIL-F
012700                UNTIL END-OF-SALES.
012800
012900           PERFORM 1300-CLOSE-FILES-I THRU 1300-CLOSE-FILES-F.
013000           PERFORM 9000-SAVE-RUN-CONTROL-I THRU 9000-SAVE-RUN-CONTROL-F.
013100
013200           STOP RUN.
013300
013400       0000-MAIN-F.
013500           EXIT.
013600*------------------------------------------------------------------
013700
013800*          TRANSFORM IS ALWAYS THE FIRST STEP TO RUN, SO IT OWNS
013900*          CREATING A FRESH RUN-CONTROL-RECORD FOR THE NIGHT - OPEN
014000*          OUTPUT DELIBERATELY DISCARDS WHATEVER WAS LEFT BEHIND BY
014100*          A PRIOR RUN (INCLUDING A CRASHED ONE) SO NO STALE TOTAL
014200*          OR FAIL REASON CAN LEAK INTO TONIGHT'S REPORT.
014300       1000-INITIALIZE-RUN-I.
014400
014500*          THESE FOUR ITEMS ARE TRANSFORM'S OWN RUNNING ACCUMULATORS,
014600*          SEPARATE FROM THE RUNCTL- COPY BELOW - THEY ARE ONLY
014700*          MOVED ONTO THE RUN-CONTROL RECORD AT THE VERY END, BY
014800*          9000-SAVE-RUN-CONTROL-I, AFTER THE WHOLE EXTRACT HAS BEEN
014900*          READ.
015000           MOVE ZEROES TO TOTAL-QUANTITY RECORDS-READ
015100                          RECORDS-WRITTEN.
015200           MOVE SPACES TO MIN-DATE MAX-DATE.
015300           MOVE "N" TO W-HAVE-MIN-MAX.
015400
015500*          EVERY FIELD ON THE RECORD IS BLANKED OR ZEROED EXPLICITLY
015600*          RATHER THAN RELYING ON THE COPYBOOK'S OWN VALUE CLAUSES -
015700*          THOSE ONLY TAKE EFFECT WHEN THE PROGRAM LOADS, NOT ON A
015800*          FRESH OPEN OUTPUT, AND THIS RECORD IMAGE MUST BE GUARANTEED
015900*          CLEAN EVERY NIGHT REGARDLESS OF HOW LONG THE REGION HAS
016000*          BEEN UP.
016100           OPEN OUTPUT RUN-CONTROL-FILE.
016200           MOVE 1 TO RUNCTL-KEY.
016300           MOVE SPACES TO RUNCTL-MIN-DATE RUNCTL-MAX-DATE
016400                          RUNCTL-DATE-FAIL-REASON
016500                          RUNCTL-OUTPUT-FILE-NAME.
016600           MOVE ZEROES TO RUNCTL-TOTAL-QTY RUNCTL-RECORDS-READ
016700                          RUNCTL-RECORDS-WRITTEN
016800                          RUNCTL-ERROR-COUNT.
016900           MOVE SPACES TO RUNCTL-DATE-CHECK-RESULT
017000                          RUNCTL-LOAD-STATUS.
017100           WRITE RUN-CONTROL-RECORD.
017200           CLOSE RUN-CONTROL-FILE.
017300
017400       1000-INITIALIZE-RUN-F.
017500           EXIT.
017600*------------------------------------------------------------------
017700
017800*          CLEAN-WORK-FILE IS OPENED OUTPUT HERE, NOT EXTEND - THE
017900*          WORK FILE IS REBUILT FROM SCRATCH EVERY RUN, NEVER
018000*          APPENDED TO, SO A PRIOR RUN'S RECORDS NEVER SURVIVE INTO
018100*          TONIGHT'S CLEAN-WORK-FILE.
018200       1100-OPEN-FILES-I.
018300
018400           OPEN INPUT RAW-SALES-FILE.
018500           OPEN OUTPUT CLEAN-WORK-FILE.
018600
018700       1100-OPEN-FILES-F.
018800           EXIT.
018900*------------------------------------------------------------------
019000
019100*          THIS READ IS THE ONE THAT PRIMES THE READ-AHEAD LOOP -
019200*          IF THE EXTRACT IS EMPTY (HEADER LINE ONLY, OR TRULY ZERO
019300*          BYTES) END-OF-SALES GOES TO "Y" RIGHT HERE AND
019400*          0000-MAIN-I'S PERFORM ... UNTIL NEVER ENTERS 3000 AT ALL.
019500       1200-COPY-HEADER-LINE-I.
019600
019700*          THE EXTRACT'S OWN HEADER LINE IS READ AND DISCARDED - THE
019800*          WORK FILE CARRIES OUR OWN SEVENTEEN-FIELD HEADER INSTEAD.
019900           READ RAW-SALES-FILE
020000                AT END MOVE "Y" TO W-END-OF-SALES.
020100
020200           MOVE CSV-HEADER-LINE TO CLEAN-WORK-LINE.
020300           WRITE CLEAN-WORK-RECORD.
020400
020500       1200-COPY-HEADER-LINE-F.
020600           EXIT.
020700*------------------------------------------------------------------
020800
020900*          CLOSES BOTH FILES AS SOON AS THE DETAIL LOOP ENDS, BEFORE
021000*          9000 BELOW EVEN OPENS RUN-CONTROL-FILE - NEITHER FILE IS
021100*          TOUCHED AGAIN BY THIS PROGRAM, SO THERE IS NO REASON TO
021200*          HOLD THEM OPEN WHILE THE RUN-CONTROL REWRITE HAPPENS.
021300       1300-CLOSE-FILES-I.
021400
021500           CLOSE RAW-SALES-FILE.
021600           CLOSE CLEAN-WORK-FILE.
021700
021800       1300-CLOSE-FILES-F.
021900           EXIT.
022000*------------------------------------------------------------------
022100
022200*          SHARED READ PARAGRAPH, CALLED BOTH FROM THE HEADER-LINE
022300*          READ-AHEAD (1200) AND FROM THE BOTTOM OF EACH DETAIL LOOP
022400*          (3000) - THE GUARD BELOW LETS 3000 PERFORM THIS EVERY TIME
022500*          WITHOUT FIRST CHECKING END-OF-SALES ITSELF.
022600       2000-READ-SALES-I.
022700
022800           IF END-OF-SALES
022900              GO TO 2000-READ-SALES-F.
023000
023100           READ RAW-SALES-FILE
023200                AT END MOVE "Y" TO W-END-OF-SALES.
023300
023400       2000-READ-SALES-F.
023500           EXIT.
023600*------------------------------------------------------------------
023700
023800*          ONE PASS OF THE MAIN READ/BUILD/WRITE LOOP - NOTE THIS
023900*          PARAGRAPH DOES ITS OWN READ-AHEAD AT THE BOTTOM (PERFORM
024000*          2000) RATHER THAN THE CALLER DOING IT, SO THE 0000-MAIN-I
024100*          PERFORM ... UNTIL TEST SEES THE NEXT RECORD'S EOF STATE
024200*          BEFORE DECIDING WHETHER TO LOOP AGAIN.
024300       3000-PROCESS-DETAIL-I.
024400
024500           IF END-OF-SALES
024600              GO TO 3000-PROCESS-DETAIL-F.
024700
024800           ADD 1 TO RECORDS-READ.
024900
025000           PERFORM 4000-SPLIT-RAW-LINE-I THRU 4000-SPLIT-RAW-LINE-F.
025100           PERFORM 5000-BUILD-CLEAN-RECORD-I
025200                THRU 5000-BUILD-CLEAN-RECORD-F.
025300           PERFORM 6000-ACCUMULATE-TOTALS-I
025400                THRU 6000-ACCUMULATE-TOTALS-F.
025500           PERFORM 7000-FORMAT-CLEAN-LINE-I
025600                THRU 7000-FORMAT-CLEAN-LINE-F.
025700
025800           WRITE CLEAN-WORK-RECORD.
025900           ADD 1 TO RECORDS-WRITTEN.
026000
026100           PERFORM 2000-READ-SALES-I THRU 2000-READ-SALES-F.
026200
026300       3000-PROCESS-DETAIL-F.
026400           EXIT.
026500*------------------------------------------------------------------
026600
026700*          ONE UNSTRING, SEVENTEEN TARGETS, COMMA DELIMITER - THE
026800*          RAW EXTRACT HAS NO BARCODE-ID COLUMN AT ALL (IT IS A
026900*          FIELD THE CLEANED RECORD ADDS, NOT ONE THE VENDOR SENDS),
027000*          SO CLN-PRODUCT-BARCODE-ID IS LEFT BLANK IN 5000 BELOW
027100*          RATHER THAN BEING UNSTRUNG HERE.
027200       4000-SPLIT-RAW-LINE-I.
027300
027400           MOVE SPACES TO RAW-SALES-FIELDS.
027500           UNSTRING RAW-SALES-LINE DELIMITED BY ","
027600                INTO RAW-DATE          RAW-REFERENCE
027700                     RAW-CUSTOMER-CODE RAW-CUSTOMER-NAME
027800                     RAW-PHYS-ADDR-1   RAW-PHYS-ADDR-2
027900                     RAW-PHYS-ADDR-3   RAW-DELIVER-1
028000                     RAW-DELIVER-2     RAW-DELIVER-3
028100                     RAW-DELIVER-4     RAW-TELEPHONE
028200                     RAW-PRODUCT-CODE  RAW-PRODUCT-DESC
028300                     RAW-VALUE-TEXT    RAW-QUANTITY-TEXT
028400                     RAW-REP.
028500
028600       4000-SPLIT-RAW-LINE-F.
028700           EXIT.
028800*------------------------------------------------------------------
028900
029000       5000-BUILD-CLEAN-RECORD-I.
029100
029200           MOVE SPACES TO CLEAN-SALES-FIELDS.
029300
029400           MOVE SELLERID-CONST TO CLN-SELLER-ID.
029500*          CLN-GUID IS ALWAYS ZERO - THE DOWNSTREAM LOADER'S DATA
029600*          CONTRACT RESERVES THIS COLUMN FOR A FUTURE MULTI-SELLER
029700*          FEED, BUT VILJOEN IS A SINGLE-SELLER IMPORT TODAY.
029800           MOVE 0                TO CLN-GUID.
029900*          REFERENCE AND CUSTOMER_CODE PASS THROUGH UNCHANGED - NO
030000*          CLEANING RULE TOUCHES EITHER ONE AT THIS STEP, THEY ARE
030100*          VALIDATED LATER, BY VALIDATE-RECORD, NOT TRANSFORMED HERE.
030200           MOVE RAW-REFERENCE    TO CLN-REFERENCE.
030300           MOVE RAW-CUSTOMER-CODE TO CLN-CUSTOMER-CODE.
030400
030500*          A BLANK CUSTOMER NAME ON THE EXTRACT MEANS AN UNNAMED
030600*          WALK-IN SALE - ROUTED TO THE HOUSE ACCOUNT (DEFAULT-
030700*          NAME) RATHER THAN LEFT BLANK, SO THE CLEANED RECORD
030800*          NEVER CARRIES A SPACES-ONLY NAME FIELD.
030900           IF RAW-CUSTOMER-NAME = SPACES
031000              MOVE DEFAULT-NAME TO CLN-NAME
031100           ELSE
031200              MOVE RAW-CUSTOMER-NAME TO CLN-NAME.
031300
031400*          PHYS-ADDR-1 THROUGH 3 ARE A STRAIGHT CARRY-OVER TOO - ONLY
031500*          THE FOURTH PHYSICAL-ADDRESS LINE NEEDS THE CONSOLIDATION
031600*          WORK IN 5100 BELOW, SINCE THE VENDOR SPLITS ITS OWN
031700*          DELIVERY ADDRESS ACROSS FOUR COLUMNS WHERE THE CLEANED
031800*          RECORD ONLY HAS ROOM FOR ONE.
031900           MOVE RAW-PHYS-ADDR-1  TO CLN-PHYS-ADDR-1.
032000           MOVE RAW-PHYS-ADDR-2  TO CLN-PHYS-ADDR-2.
032100           MOVE RAW-PHYS-ADDR-3  TO CLN-PHYS-ADDR-3.
032200           MOVE RAW-TELEPHONE    TO CLN-TELEPHONE.
032300           MOVE RAW-PRODUCT-CODE TO CLN-STOCK-CODE.
032400           MOVE RAW-PRODUCT-DESC TO CLN-DESCRIPTION.
032500           MOVE RAW-REP          TO CLN-REP-CODE.
032600*          NO BARCODE ON THE VENDOR'S FEED - LEFT BLANK RATHER THAN
032700*          DERIVED, SINCE THE STOCK CODE ALONE IS NOT ENOUGH TO
032800*          RECONSTRUCT A GS1 BARCODE WITHOUT A PRODUCT MASTER LOOKUP
032900*          THIS IMPORT DOES NOT HAVE (NON-GOAL - NO MASTER DATA
033000*          ENRICHMENT).
033100           MOVE SPACES           TO CLN-PRODUCT-BARCODE-ID.
033200
033300           PERFORM 5100-BUILD-ADDRESS4-I THRU 5100-BUILD-ADDRESS4-F.
033400           PERFORM 5200-NORMALIZE-DATE-I THRU 5200-NORMALIZE-DATE-F.
033500           PERFORM 5300-COMPUTE-PRICE-I  THRU 5300-COMPUTE-PRICE-F.
033600
033700       5000-BUILD-CLEAN-RECORD-F.
033800           EXIT.
033900*------------------------------------------------------------------
034000
034100*          THE EXTRACT CARRIES UP TO FOUR SEPARATE DELIVERY-ADDRESS
034200*          LINES (A HOLDOVER FROM THE OLD MULTI-LINE DELIVERY-ADDRESS
034300*          FEEDS - SEE CHANGE LOG 09/17/93) BUT THE CLEANED RECORD HAS
034400*          ONLY ONE PHYS-ADDR-4 COLUMN, SO ALL FOUR ARE CONSOLIDATED
034500*          INTO IT HERE BEFORE THE LINE IS EVER WRITTEN TO CLEAN-WORK.
034600       5100-BUILD-ADDRESS4-I.
034700
034800*          DELIVER1-DELIVER4 ARE JOINED WITH A SINGLE SPACE BETWEEN
034900*          EACH PART ACTUALLY PRESENT - A MISSING PART CONTRIBUTES
035000*          NO TEXT AND NO EXTRA SEPARATOR.
035100           MOVE SPACES TO W-ADDR4-WORK.
035200           MOVE 1      TO W-ADDR4-POINTER.
035300
035400           MOVE RAW-DELIVER-1 TO W-TRIM-SOURCE.
035500           PERFORM 7100-TRIM-LENGTH-I THRU 7100-TRIM-LENGTH-F.
035600           IF W-TRIM-LENGTH > 0
035700              STRING RAW-DELIVER-1(1:W-TRIM-LENGTH) DELIMITED BY SIZE
035800                     " "                             DELIMITED BY SIZE
035900                     INTO W-ADDR4-WORK
036000                     WITH POINTER W-ADDR4-POINTER.
036100
036200           MOVE RAW-DELIVER-2 TO W-TRIM-SOURCE.
036300           PERFORM 7100-TRIM-LENGTH-I THRU 7100-TRIM-LENGTH-F.
036400           IF W-TRIM-LENGTH > 0
036500              STRING RAW-DELIVER-2(1:W-TRIM-LENGTH) DELIMITED BY SIZE
036600                     " "                             DELIMITED BY SIZE
036700                     INTO W-ADDR4-WORK
036800                     WITH POINTER W-ADDR4-POINTER.
036900
037000           MOVE RAW-DELIVER-3 TO W-TRIM-SOURCE.
037100           PERFORM 7100-TRIM-LENGTH-I THRU 7100-TRIM-LENGTH-F.
037200           IF W-TRIM-LENGTH > 0
037300              STRING RAW-DELIVER-3(1:W-TRIM-LENGTH) DELIMITED BY SIZE
037400                     " "                             DELIMITED BY SIZE
037500                     INTO W-ADDR4-WORK
037600                     WITH POINTER W-ADDR4-POINTER.
037700
037800           MOVE RAW-DELIVER-4 TO W-TRIM-SOURCE.
037900           PERFORM 7100-TRIM-LENGTH-I THRU 7100-TRIM-LENGTH-F.
038000           IF W-TRIM-LENGTH > 0
038100              STRING RAW-DELIVER-4(1:W-TRIM-LENGTH) DELIMITED BY SIZE
038200                     " "                             DELIMITED BY SIZE
038300                     INTO W-ADDR4-WORK
038400                     WITH POINTER W-ADDR4-POINTER.
038500
038600*          STRIP A TRAILING SEPARATOR LEFT WHEN THE LAST PART PRESENT
038700*          WAS NOT DELIVER4.
038800           MOVE W-ADDR4-WORK TO W-TRIM-SOURCE.
038900           PERFORM 7100-TRIM-LENGTH-I THRU 7100-TRIM-LENGTH-F.
039000           IF W-TRIM-LENGTH = 0
039100              MOVE SPACES TO CLN-PHYS-ADDR-4
039200           ELSE
039300              MOVE W-ADDR4-WORK(1:W-TRIM-LENGTH) TO CLN-PHYS-ADDR-4.
039400
039500       5100-BUILD-ADDRESS4-F.
039600           EXIT.
039700*------------------------------------------------------------------
039800
039900*          RE-EMITS THE DATE IN NORMALIZED YYYY-MM-DD TEXT RATHER
040000*          THAN PASSING RAW-DATE THROUGH UNCHANGED - 8100 ALREADY
040100*          VALIDATED THE DASH POSITIONS AND CALENDAR PIECES, SO THIS
040200*          IS THE ONE PLACE A MALFORMED TRANSACTION DATE GETS TURNED
040300*          INTO SPACES RATHER THAN FLOWING DOWNSTREAM AS GARBAGE TEXT.
040400       5200-NORMALIZE-DATE-I.
040500
040600           MOVE RAW-DATE TO TDV-DATE-TEXT-IN.
040700           PERFORM 8100-EDIT-TRANSACTION-DATE-I
040800                THRU 8100-EDIT-TRANSACTION-DATE-F.
040900
041000           IF TDV-VALID-DATE
041100              MOVE TDV-DATE-OUT TO CLN-DATE
041200           ELSE
041300              MOVE SPACES TO CLN-DATE.
041400
041500       5200-NORMALIZE-DATE-F.
041600           EXIT.
041700*------------------------------------------------------------------
041800
041900*          PRICE_EX_VAT IS NOT A COLUMN ON THE EXTRACT AT ALL - IT IS
042000*          DERIVED HERE FROM VALUE AND QUANTITY (UNIT PRICE = VALUE
042100*          DIVIDED BY QUANTITY), SINCE THE VENDOR SENDS A LINE TOTAL
042200*          AND A QUANTITY BUT NEVER A PER-UNIT PRICE DIRECTLY.
042300       5300-COMPUTE-PRICE-I.
042400
042500           MOVE ZEROES TO CLN-PRICE-EX-VAT.
042600
042700*          BOTH VALUE AND QUANTITY GO THROUGH THE SAME 8300 PARSE
042800*          ROUTINE USED FOR PRICE/QUANTITY VALIDATION DOWNSTREAM - THE
042900*          RESULTS ARE SAVED OFF TO W-PARSED-VALUE/W-PARSED-QUANTITY
043000*          IMMEDIATELY SINCE NUM-VALUE-OUT IS OVERWRITTEN BY THE
043100*          SECOND CALL BELOW.
043200           MOVE RAW-VALUE-TEXT TO NUM-TEXT-IN.
043300           PERFORM 8300-EDIT-SIGNED-NUMBER-I
043400                THRU 8300-EDIT-SIGNED-NUMBER-F.
043500           MOVE NUM-VALUE-OUT      TO W-PARSED-VALUE.
043600           MOVE W-NUM-IS-NUMERIC   TO W-VALUE-IS-NUMERIC.
043700
043800           MOVE RAW-QUANTITY-TEXT TO NUM-TEXT-IN.
043900           PERFORM 8300-EDIT-SIGNED-NUMBER-I
044000                THRU 8300-EDIT-SIGNED-NUMBER-F.
044100           MOVE NUM-VALUE-OUT      TO W-PARSED-QUANTITY.
044200           MOVE W-NUM-IS-NUMERIC   TO W-QUANTITY-IS-NUMERIC.
044300
044400           IF QUANTITY-IS-NUMERIC
044500              COMPUTE CLN-QUANTITY = W-PARSED-QUANTITY
044600           ELSE
044700              MOVE ZEROES TO CLN-QUANTITY.
044800
044900*          A ZERO OR NON-NUMERIC QUANTITY LEAVES PRICE_EX_VAT AT THE
045000*          ZERO SET ABOVE RATHER THAN DIVIDING BY ZERO - VALIDATE-
045100*          RECORD'S OWN 2250 CHECK IS WHAT ACTUALLY FLAGS THIS CASE
045200*          AS A FAILURE, THIS STEP JUST HAS TO SURVIVE IT WITHOUT
045300*          ABENDING ON THE COMPUTE BELOW (SEE CHANGE LOG 03/18/00).
045400           IF VALUE-IS-NUMERIC AND QUANTITY-IS-NUMERIC
045500                               AND CLN-QUANTITY NOT = ZEROES
045600              PERFORM 5400-ROUND-PRICE-I THRU 5400-ROUND-PRICE-F.
045700
045800       5300-COMPUTE-PRICE-F.
045900           EXIT.
046000*------------------------------------------------------------------
046100
046200       5400-ROUND-PRICE-I.
046300
046400*          ROUNDS ABS(VALUE / QUANTITY) TO THE NEAREST CENT, TIES
046500*          ROUNDING TO THE NEAREST EVEN CENT (THE DISTRIBUTOR'S OWN
046600*          CONVENTION - SEE CHANGE LOG 12/02/99).  WORKED IN WHOLE
046700*          UNITS (CENTS, THOUSANDTHS OF A CENT) SO THE HALF-CENT TIE
046800*          CAN BE TESTED EXACTLY.
046900           COMPUTE W-ABS-VALUE-CENTS = W-PARSED-VALUE * 100.
047000           IF W-ABS-VALUE-CENTS < 0
047100              COMPUTE W-ABS-VALUE-CENTS = W-ABS-VALUE-CENTS * -1.
047200
047300           COMPUTE W-ABS-QUANTITY = CLN-QUANTITY.
047400           IF W-ABS-QUANTITY < 0
047500              COMPUTE W-ABS-QUANTITY = W-ABS-QUANTITY * -1.
047600
047700           COMPUTE W-PRICE-THOUSANDTHS ROUNDED =
047800                   (W-ABS-VALUE-CENTS * 10) / W-ABS-QUANTITY.
047900
048000           DIVIDE W-PRICE-THOUSANDTHS BY 10
048100                GIVING W-PRICE-WHOLE-CENTS
048200                REMAINDER W-PRICE-TIE-DIGIT.
048300
048400*          ROUND-HALF-TO-EVEN: A TIE DIGIT OF EXACTLY 5 ROUNDS UP
048500*          ONLY WHEN THE WHOLE-CENT PART BELOW IT IS ODD - THAT IS
048600*          WHAT THE DIVIDE-BY-2/REMAINDER TEST BELOW IS CHECKING,
048700*          SINCE COBOL HAS NO ROUNDED-TO-EVEN PHRASE OF ITS OWN.
048800           IF W-PRICE-TIE-DIGIT > 5
048900              ADD 1 TO W-PRICE-WHOLE-CENTS
049000           ELSE
049100              IF W-PRICE-TIE-DIGIT = 5
049200                 DIVIDE W-PRICE-WHOLE-CENTS BY 2
049300                      GIVING W-DIVIDE-QUOTIENT
049400                      REMAINDER W-DIVIDE-REMAINDER
049500                 IF W-DIVIDE-REMAINDER NOT = 0
049600                    ADD 1 TO W-PRICE-WHOLE-CENTS.
049700
049800           COMPUTE CLN-PRICE-EX-VAT = W-PRICE-WHOLE-CENTS / 100.
049900
050000       5400-ROUND-PRICE-F.
050100           EXIT.
050200*------------------------------------------------------------------
050300
050400*          MIN/MAX TRANSACTION DATE DRIVES BOTH VALIDATE-DATES'
050500*          RECENCY CHECK AND LOAD'S OUTPUT FILE NAME - A RECORD WITH
050600*          A BLANK CLN-DATE (FAILED THE 5200 DATE-PARSE) IS SKIPPED
050700*          HERE SO ONE BAD DATE ON THE EXTRACT CANNOT WIDEN THE
050800*          RANGE OR POISON THE RECENCY WINDOW FOR EVERY OTHER
050900*          RECORD IN THE RUN.
051000       6000-ACCUMULATE-TOTALS-I.
051100
051200           ADD CLN-QUANTITY TO TOTAL-QUANTITY.
051300
051400           IF CLN-DATE NOT = SPACES
051500              IF NOT HAVE-MIN-MAX
051600                 MOVE CLN-DATE TO MIN-DATE MAX-DATE
051700                 MOVE "Y" TO W-HAVE-MIN-MAX
051800              ELSE
051900                 IF CLN-DATE < MIN-DATE
052000                    MOVE CLN-DATE TO MIN-DATE.
052100                 IF CLN-DATE > MAX-DATE
052200                    MOVE CLN-DATE TO MAX-DATE.
052300
052400       6000-ACCUMULATE-TOTALS-F.
052500           EXIT.
052600*------------------------------------------------------------------
052700
052800*          FIELD ORDER BELOW MUST MATCH CSV-HEADER-LINE IN
052900*          wssalwrk.cbl EXACTLY, COLUMN FOR COLUMN - VALIDATE-RECORD'S
053000*          OWN UNSTRING OF THIS SAME LINE (ITS 2100-EDIT-ONE-RECORD-I)
053100*          DEPENDS ON THAT ORDER, NOT ON THE COLUMN NAMES, SINCE THE
053200*          WORK FILE CARRIES NO HEADER TAGS ON THE DETAIL LINES
053300*          THEMSELVES.
053400       7000-FORMAT-CLEAN-LINE-I.
053500
053600*          BUILDS THE COMMA-DELIMITED WORK-FILE LINE ONE FIELD AT A
053700*          TIME, TRIMMED TO ITS EXACT CONTENT - A PLAIN STRING WITH
053800*          "DELIMITED BY SPACE" WOULD TRUNCATE A NAME OR ADDRESS AT
053900*          ITS FIRST EMBEDDED BLANK (SEE CHANGE LOG 06/27/01).
054000           MOVE SPACES TO CLEAN-WORK-LINE.
054100           MOVE 1      TO W-APPEND-POINTER.
054200
054300*          SELLERID THROUGH DESCRIPTION (THE NEXT TWELVE FIELDS) ARE
054400*          ALL PLAIN ALPHANUMERIC PASS-THROUGH COLUMNS - NONE OF THEM
054500*          WAS TOUCHED BY THE 5000-SERIES CLEANUP PARAGRAPHS ABOVE
054600*          EXCEPT ADDRESS4, WHICH WAS ALREADY CONSOLIDATED BY
054700*          5100-BUILD-ADDRESS4-I BEFORE WE EVER GOT HERE.
054800           MOVE CLN-SELLER-ID TO W-TRIM-SOURCE.
054900           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
055000           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
055100
055200           MOVE CLN-GUID TO W-TRIM-SOURCE.
055300           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
055400           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
055500
055600           MOVE CLN-DATE TO W-TRIM-SOURCE.
055700           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
055800           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
055900
056000           MOVE CLN-REFERENCE TO W-TRIM-SOURCE.
056100           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
056200           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
056300
056400           MOVE CLN-CUSTOMER-CODE TO W-TRIM-SOURCE.
056500           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
056600           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
056700
056800           MOVE CLN-NAME TO W-TRIM-SOURCE.
056900           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
057000           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
057100
057200           MOVE CLN-PHYS-ADDR-1 TO W-TRIM-SOURCE.
057300           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
057400           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
057500
057600           MOVE CLN-PHYS-ADDR-2 TO W-TRIM-SOURCE.
057700           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
057800           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
057900
058000           MOVE CLN-PHYS-ADDR-3 TO W-TRIM-SOURCE.
058100           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
058200           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
058300
058400           MOVE CLN-PHYS-ADDR-4 TO W-TRIM-SOURCE.
058500           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
058600           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
058700
058800           MOVE CLN-TELEPHONE TO W-TRIM-SOURCE.
058900           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
059000           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
059100
059200           MOVE CLN-STOCK-CODE TO W-TRIM-SOURCE.
059300           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
059400           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
059500
059600           MOVE CLN-DESCRIPTION TO W-TRIM-SOURCE.
059700           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
059800           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
059900
060000*          PRICE AND QUANTITY ARE THE ONLY TWO FIELDS ON THE LINE
060100*          MOVED THROUGH A NUMERIC-EDITED WORKING-STORAGE PICTURE
060200*          FIRST - CLN-PRICE-EX-VAT AND CLN-QUANTITY ARE COMP ITEMS
060300*          WITH NO DECIMAL POINT OF THEIR OWN, SO W-PRICE-EDIT AND
060400*          W-QUANTITY-EDIT SUPPLY THE DECIMAL POINT AND SUPPRESS
060500*          LEADING ZEROES BEFORE THE FIELD IS TRIMMED AND APPENDED -
060600*          EVERY OTHER FIELD ON THE LINE IS ALREADY DISPLAY TEXT.
060700           MOVE CLN-PRICE-EX-VAT TO W-PRICE-EDIT.
060800           MOVE W-PRICE-EDIT TO W-TRIM-SOURCE.
060900           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
061000           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
061100
061200           MOVE CLN-QUANTITY TO W-QUANTITY-EDIT.
061300           MOVE W-QUANTITY-EDIT TO W-TRIM-SOURCE.
061400           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
061500           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
061600
061700           MOVE CLN-REP-CODE TO W-TRIM-SOURCE.
061800           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
061900           PERFORM 7070-APPEND-COMMA-I THRU 7070-APPEND-COMMA-F.
062000
062100*          LAST FIELD ON THE LINE - NO 7070-APPEND-COMMA-I CALL
062200*          AFTER IT, SINCE VALIDATE-RECORD'S UNSTRING COUNTS ON THE
062300*          LINE ENDING RIGHT AFTER THE SEVENTEENTH COMMA WITH NO
062400*          TRAILING DELIMITER.
062500           MOVE CLN-PRODUCT-BARCODE-ID TO W-TRIM-SOURCE.
062600           PERFORM 7060-APPEND-FIELD-I THRU 7060-APPEND-FIELD-F.
062700
062800       7000-FORMAT-CLEAN-LINE-F.
062900           EXIT.
063000*------------------------------------------------------------------
063100
063200       7060-APPEND-FIELD-I.
063300
063400*          APPENDS THE TRIMMED CONTENT OF W-TRIM-SOURCE ONTO
063500*          CLEAN-WORK-LINE AT W-APPEND-POINTER - WORKS EQUALLY FOR A
063600*          LEFT-JUSTIFIED TEXT FIELD OR A RIGHT-JUSTIFIED NUMERIC-
063700*          EDITED FIELD, SINCE BOTH EDGES ARE FOUND BY SCANNING.
063800           PERFORM 7100-TRIM-LENGTH-I THRU 7100-TRIM-LENGTH-F.
063900           IF W-TRIM-LENGTH > 0
064000              PERFORM 7200-LEFT-TRIM-START-I
064100                   THRU 7200-LEFT-TRIM-START-F
064200              STRING W-TRIM-SOURCE(W-LTRIM-START :
064300                        W-TRIM-LENGTH - W-LTRIM-START + 1)
064400                     DELIMITED BY SIZE
064500                     INTO CLEAN-WORK-LINE
064600                     WITH POINTER W-APPEND-POINTER.
064700
064800       7060-APPEND-FIELD-F.
064900           EXIT.
065000*------------------------------------------------------------------
065100
065200*          A BARE COMMA, NO TRIMMING NEEDED - SPLIT OUT OF 7060 ABOVE
065300*          ONLY SO THE LAST FIELD ON THE LINE (PRODUCT-BARCODE-ID) CAN
065400*          APPEND ITS OWN TRIMMED TEXT WITHOUT A TRAILING COMMA AFTER
065500*          IT, WHICH A COMBINED FIELD+COMMA PARAGRAPH COULD NOT SKIP.
065600*          SPLIT OUT OF 7060-APPEND-FIELD-I SO THE LAST FIELD ON THE
065700*          LINE (PRODUCT_BARCODE_ID) CAN SKIP THIS CALL ENTIRELY AND
065800*          LEAVE NO TRAILING COMMA - EVERY OTHER FIELD CALLS BOTH
065900*          PARAGRAPHS BACK TO BACK.
066000       7070-APPEND-COMMA-I.
066100
066200           STRING "," DELIMITED BY SIZE
066300                  INTO CLEAN-WORK-LINE
066400                  WITH POINTER W-APPEND-POINTER.
066500
066600       7070-APPEND-COMMA-F.
066700           EXIT.
066800*------------------------------------------------------------------
066900
067000       7100-TRIM-LENGTH-I.
067100
067200*          BACKWARD SCAN OF W-TRIM-SOURCE (123 BYTES) FOR THE LAST
067300*          NON-BLANK CHARACTER - ZERO MEANS THE FIELD IS ALL SPACES.
067400           MOVE 123 TO W-TRIM-LENGTH.
067500
067600       7100-TRIM-LENGTH-LOOP.
067700           IF W-TRIM-LENGTH = 0
067800              GO TO 7100-TRIM-LENGTH-F.
067900           IF W-TRIM-SOURCE(W-TRIM-LENGTH:1) NOT = SPACE
068000              GO TO 7100-TRIM-LENGTH-F.
068100           SUBTRACT 1 FROM W-TRIM-LENGTH.
068200           GO TO 7100-TRIM-LENGTH-LOOP.
068300
068400       7100-TRIM-LENGTH-F.
068500           EXIT.
068600*------------------------------------------------------------------
068700
068800       7200-LEFT-TRIM-START-I.
068900
069000*          FORWARD SCAN OF W-TRIM-SOURCE, BOUNDED BY W-TRIM-LENGTH
069100*          (SET BY 7100 JUST BEFORE), FOR THE FIRST NON-BLANK
069200*          CHARACTER - LOCATES THE START OF A RIGHT-JUSTIFIED
069300*          NUMERIC-EDITED FIELD'S SUPPRESSED-ZERO PADDING.
069400           MOVE 1 TO W-LTRIM-START.
069500
069600       7200-LEFT-TRIM-START-LOOP.
069700           IF W-LTRIM-START >= W-TRIM-LENGTH
069800              GO TO 7200-LEFT-TRIM-START-F.
069900           IF W-TRIM-SOURCE(W-LTRIM-START:1) NOT = SPACE
070000              GO TO 7200-LEFT-TRIM-START-F.
070100           ADD 1 TO W-LTRIM-START.
070200           GO TO 7200-LEFT-TRIM-START-LOOP.
070300
070400       7200-LEFT-TRIM-START-F.
070500           EXIT.
070600*------------------------------------------------------------------
070700
070800*          THE 1000-INITIALIZE-RUN WRITE GUARANTEES KEY 1 EXISTS, SO
070900*          INVALID KEY HERE CAN ONLY MEAN THE RUN-CONTROL FILE WAS
071000*          TAMPERED WITH BETWEEN THOSE TWO PARAGRAPHS - CONTINUE
071100*          RATHER THAN ABEND, SINCE THE REWRITE BELOW WILL FAIL ON
071200*          ITS OWN FILE STATUS IF THE RECORD TRULY IS NOT THERE.
071300       9000-SAVE-RUN-CONTROL-I.
071400
071500           OPEN I-O RUN-CONTROL-FILE.
071600           MOVE 1 TO RUNCTL-KEY.
071700           READ RUN-CONTROL-FILE RECORD
071800                INVALID KEY
071900                   CONTINUE.
072000
072100*          THESE FIVE FIELDS ARE THE ONLY PART OF RUN-CONTROL-RECORD
072200*          TRANSFORM OWNS - THE DATE-CHECK RESULT/FAIL-REASON COLUMNS
072300*          ARE LEFT UNTOUCHED HERE SINCE 1000-INITIALIZE-RUN-I ALREADY
072400*          BLANKED THEM, AND IT IS VALIDATE-DATES, NOT TRANSFORM, THAT
072500*          FILLS THEM IN ON THE NEXT STEP.
072600           MOVE MIN-DATE       TO RUNCTL-MIN-DATE.
072700           MOVE MAX-DATE       TO RUNCTL-MAX-DATE.
072800           MOVE TOTAL-QUANTITY TO RUNCTL-TOTAL-QTY.
072900           MOVE RECORDS-READ   TO RUNCTL-RECORDS-READ.
073000           MOVE RECORDS-WRITTEN TO RUNCTL-RECORDS-WRITTEN.
073100
073200           REWRITE RUN-CONTROL-RECORD.
073300           CLOSE RUN-CONTROL-FILE.
073400
073500       9000-SAVE-RUN-CONTROL-F.
073600           EXIT.
