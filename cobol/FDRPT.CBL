000100
000200*    FDRPT.CBL  -  FD and record for the run/validation report.
000300*
000400*    ONE SHARED REPORT FILE IS WRITTEN BY ALL FIVE PROGRAMS IN THE
000500*    SUITE - THE DRIVER CREATES IT FRESH (OPEN OUTPUT) AT THE START
000600*    OF THE RUN SO IT IS EMPTY BEFORE ANY STEP RUNS, AND EVERY STEP
000700*    AFTER THAT OPENS IT EXTEND, WRITES ITS OWN SECTION, AND CLOSES
000800*    IT AGAIN - THIS KEEPS EACH STEP'S OUTPUT IN RUN ORDER WITHOUT
000900*    REQUIRING ONE PROGRAM TO HOLD THE FILE OPEN ACROSS CALLS.
001000*
001100*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001200*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001300*    07/09/01  MS   WIDENED REPORT-LINE-TEXT FROM 80 TO 120 SO THE
001400*                   VALIDATION-FAILURE LINES (COLUMN/CHECK/VALUE)
001500*                   DID NOT TRUNCATE A LONG CUSTOMER NAME OR ADDRESS
001600*                   VALUE MID-FIELD (TKT 4511).
001700
001800       FD  RUN-REPORT-FILE
001900           LABEL RECORDS ARE OMITTED.
002000
002100*          PRINTER SPACING IS NOT USED ON THIS REPORT - IT IS WRITTEN
002200*          STRAIGHT TO A DISK FILE FOR THE OPERATOR TO REVIEW OR
002300*          PRINT ON DEMAND, SO THERE IS NO CARRIAGE-CONTROL BYTE.
002400       01  REPORT-LINE.
002500           05  REPORT-LINE-TEXT           PIC X(120).
002600           05  FILLER                     PIC X(012).
