000100
000200*    SLSALES.CBL  -  FILE-CONTROL entry for the raw daily sales
000300*    extract received from Viljoen Beverages.  One line per
000400*    transaction, comma-delimited, header line first, arrival order -
000500*    no key, no sort, straight sequential front-to-back.
000600*
000700*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
000800*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
000900*
001000*    LOGICAL NAME SALESIN IS ASSIGNED IN THE OVERNIGHT JOB STREAM TO
001100*    WHEREVER THE VENDOR'S DROP PROCESS LANDS THE DAY'S EXTRACT - THE
001200*    PROGRAM ITSELF HAS NO KNOWLEDGE OF, AND NO NEED TO KNOW, THE
001300*    ACTUAL PATH.  TRANSFORM IS THE ONLY STEP THAT OPENS THIS SELECT;
001400*    THE REMAINING THREE STEPS WORK ENTIRELY OFF THE CLEAN-WORK FILE
001500*    AND THE RUN-CONTROL RECORD TRANSFORM LEAVES BEHIND.
001600
001700           SELECT RAW-SALES-FILE
001800                  ASSIGN TO "SALESIN"
001900                  ORGANIZATION IS LINE SEQUENTIAL
002000                  FILE STATUS IS SALES-FILE-STATUS.
