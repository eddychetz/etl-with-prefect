000100
000200*    FDRUNCTL.CBL  -  FD and record for the run-control file.
000300*
000400*    ONE RECORD CARRIES THE ENTIRE NIGHT'S STATE ACROSS ALL FOUR
000500*    BATCH STEPS - THERE IS NO OTHER CHANNEL BETWEEN THE STEPS SINCE
000600*    EACH ONE RUNS AS ITS OWN COB PROGRAM, CALLED IN SEQUENCE BY THE
000700*    DRIVER, RATHER THAN AS ONE MONOLITHIC PROGRAM WITH SHARED
000800*    WORKING-STORAGE.  TRANSFORM WRITES THE TOTALS AND DATE RANGE,
000900*    VALIDATE-DATES WRITES THE DATE-CHECK RESULT, VALIDATE-RECORD
001000*    WRITES THE ERROR COUNT, AND LOAD WRITES THE SAVE/SKIP OUTCOME -
001100*    THE DRIVER'S OWN 9000-PRINT-RUN-SUMMARY READS THE WHOLE RECORD
001200*    BACK AT THE END TO BUILD THE RUN REPORT'S TOTALS SECTION.
001300*
001400*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001500*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001600*    06/27/01  MS   ADDED RUNCTL-LOAD-STATUS / RUNCTL-OUTPUT-FILE-NAME
001700*                   SO LOAD CAN REPORT SAVE-VS-SKIP BACK TO THE
001800*                   DRIVER'S RUN SUMMARY (TKT 4509).
001900*    07/09/01  MS   ADDED RUNCTL-DATE-FAIL-REASON - THE DATE-CHECK
002000*                   RESULT BYTE ALONE TOLD THE DRIVER PASS-OR-FAIL
002100*                   BUT GAVE THE OPERATOR NO CLUE WHICH OF THE TWO
002200*                   CHECKS FAILED OR WHY, SO A FAILED RUN MEANT A
002300*                   PHONE CALL TO PROGRAMMING EVERY TIME (TKT 4511).
002400
002500       FD  RUN-CONTROL-FILE
002600           LABEL RECORDS ARE STANDARD.
002700
002800*          KEY IS ALWAYS VALUE 1 - THIS IS A ONE-RECORD FILE BY
002900*          DESIGN, NOT A TABLE OF RUNS; HISTORY OF PAST RUNS LIVES
003000*          ONLY IN THE PRINTED RUN REPORT, NEVER IN THIS RECORD.
003100       01  RUN-CONTROL-RECORD.
003200           05  RUNCTL-KEY                PIC 9(1).
003300*              MIN/MAX TRANSACTION DATE SEEN BY TRANSFORM, CCYY-MM-DD
003400*              TEXT FORM - KEPT AS TEXT HERE SINCE THE ONLY THINGS
003500*              THAT DO ARITHMETIC ON THEM ARE VALIDATE-DATES (VIA THE
003600*              CCYY/MM/DD REDEFINES BELOW) AND LOAD'S FILE-NAME BUILD,
003700*              WHICH WANTS THE TEXT FORM ANYWAY.
003800           05  RUNCTL-MIN-DATE           PIC X(10).
003900           05  RUNCTL-MAX-DATE           PIC X(10).
004000           05  RUNCTL-TOTAL-QTY          PIC S9(9)      COMP.
004100           05  RUNCTL-RECORDS-READ       PIC 9(7)       COMP.
004200           05  RUNCTL-RECORDS-WRITTEN    PIC 9(7)       COMP.
004300*              SET BY VALIDATE-DATES, READ BY THE DRIVER'S
004400*              2000-RUN-VALIDATE-DATES TO DECIDE WHETHER TO ABORT
004500*              THE RUN BEFORE VALIDATE-RECORD/LOAD ARE EVER CALLED.
004600           05  RUNCTL-DATE-CHECK-RESULT  PIC X(1).
004700               88  RUNCTL-DATES-PASSED   VALUE "P".
004800               88  RUNCTL-DATES-FAILED   VALUE "F".
004900*              ONE-LINE REASON TEXT, BUILT BY VALIDATE-DATES AND
005000*              PRINTED BY ITS OWN 5000-PRINT-RESULT - NOT TOUCHED BY
005100*              ANY OTHER STEP.
005200           05  RUNCTL-DATE-FAIL-REASON   PIC X(60).
005300           05  RUNCTL-ERROR-COUNT        PIC 9(7)       COMP.
005400*              SET BY LOAD - "S" WHEN THE DATED CSV WAS ACTUALLY
005500*              WRITTEN, "K" WHEN 3000-CHECK-FILE-EXISTS FOUND A FILE
005600*              FOR THIS DATE RANGE ALREADY ON DISK AND SKIPPED IT.
005700           05  RUNCTL-LOAD-STATUS        PIC X(1).
005800               88  RUNCTL-FILE-SAVED     VALUE "S".
005900               88  RUNCTL-FILE-SKIPPED   VALUE "K".
006000           05  RUNCTL-OUTPUT-FILE-NAME   PIC X(40).
006100           05  FILLER                    PIC X(24).
006200
006300*          REDEFINES THE WHOLE RECORD TO GIVE A DIRECT CCYY/MM/DD
006400*          VIEW OF THE MIN DATE, CARRIED OVER FROM THE OLD VENDOR
006500*          SYSTEM'S CONTROL-RECORD HABIT OF ALWAYS PAIRING A TEXT
006600*          DATE WITH A COMPONENT-FIELD REDEFINES - VALIDATE-DATES
006700*          ITSELF PREFERS TO SUBSTRING RUNCTL-MIN-DATE DIRECTLY (SEE
006800*          3000-CHECK-RECENCY), BUT THE OFFSETS BELOW STILL HAVE TO
006900*          TRACK RUNCTL-MIN-DATE'S POSITION ABOVE EXACTLY SHOULD ANY
007000*          FUTURE STEP START USING THEM.
007100       01  FILLER REDEFINES RUN-CONTROL-RECORD.
007200           05  FILLER                    PIC X(11).
007300           05  RUNCTL-MIN-DATE-CCYY      PIC 9(4).
007400           05  FILLER                    PIC X.
007500           05  RUNCTL-MIN-DATE-MM        PIC 9(2).
007600           05  FILLER                    PIC X.
007700           05  RUNCTL-MIN-DATE-DD        PIC 9(2).
007800           05  FILLER                    PIC X(125).
007900
008000*          SAME IDEA, FOR THE MAX DATE.
008100       01  FILLER REDEFINES RUN-CONTROL-RECORD.
008200           05  FILLER                    PIC X(21).
008300           05  RUNCTL-MAX-DATE-CCYY      PIC 9(4).
008400           05  FILLER                    PIC X.
008500           05  RUNCTL-MAX-DATE-MM        PIC 9(2).
008600           05  FILLER                    PIC X.
008700           05  RUNCTL-MAX-DATE-DD        PIC 9(2).
008800           05  FILLER                    PIC X(115).
