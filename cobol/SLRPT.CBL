000100
000200*    SLRPT.CBL  -  FILE-CONTROL entry for the run/validation report.
000300*    Plain print-image output - totals, the data-contract breach
000400*    report (if any), and the load outcome.  One copy per run.
000500*
000600*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
000700*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
000800*
000900*    FIXED LOGICAL NAME, UNLIKE THE DATED CLEAN-OUTPUT-FILE - THIS
001000*    REPORT IS OVERWRITTEN EACH RUN (OPEN OUTPUT BY THE DRIVER AT
001100*    0500-INITIALIZE-REPORT) RATHER THAN KEPT ONE-PER-DATE-RANGE, SO
001200*    THE OPERATOR ALWAYS FINDS LAST NIGHT'S RUN UNDER THE SAME NAME.
001300
001400           SELECT RUN-REPORT-FILE
001500                  ASSIGN TO "VILJOEN-SALES-IMPORT.PRN"
001600                  ORGANIZATION IS LINE SEQUENTIAL
001700                  FILE STATUS IS RPT-FILE-STATUS.
