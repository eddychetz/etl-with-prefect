000100
000200*    wssalwrk.cbl
000300*
000400*----------------------------------------------------------------------
000500*    Shared WORKING-STORAGE for the Viljoen daily sales import batch.
000600*    Carries the elementary breakdown of both the raw extract record
000700*    and the seventeen-field cleaned transaction record, the running
000800*    totals, the file-status bytes for every SELECT in the suite, and
000900*    the constants and messages common to all four steps.  COPY this
001000*    into WORKING-STORAGE of every program in the suite.
001100*----------------------------------------------------------------------
001200*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001300*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001400*    12/02/99  LF   ADDED CSV-HEADER-LINE AND THE EDIT PICTURES
001500*                   FOR THE RUN SUMMARY (TKT 4417).
001600*    03/18/00  LF   ADDED CLN-DATE REDEFINES FOR THE CALENDAR-DATE
001700*                   CHECK IN VALIDATE-RECORD (TKT 4431).
001800*    07/09/01  MS   ADDED PRIOUT-FILE-STATUS FOR THE NEW PRIOR-
001900*                   OUTPUT-FILE REGISTRY (TKT 4511).
002000*----------------------------------------------------------------------
002100
002200*---------- file status bytes, one per SELECT in the suite -------
002300*          EVERY PROGRAM IN THE SUITE COPIES THIS WHOLE GROUP IN,
002400*          EVEN THOUGH NO SINGLE PROGRAM OPENS ALL SIX FILES - THE
002500*          UNUSED BYTES JUST SIT AT SPACES, WHICH COSTS NOTHING AND
002600*          KEEPS THE COPYBOOK THE SAME ACROSS ALL FOUR PROGRAMS.
002700       77  SALES-FILE-STATUS          PIC XX         VALUE SPACES.
002800       77  CLNWRK-FILE-STATUS         PIC XX         VALUE SPACES.
002900       77  CLNOUT-FILE-STATUS         PIC XX         VALUE SPACES.
003000       77  RUNCTL-FILE-STATUS         PIC XX         VALUE SPACES.
003100       77  RPT-FILE-STATUS            PIC XX         VALUE SPACES.
003200       77  PRIOUT-FILE-STATUS         PIC XX         VALUE SPACES.
003300
003400*---------- raw extract, broken out of RAW-SALES-LINE ------------
003500*          SEVENTEEN FIELDS, SAME ORDER AS THE VENDOR'S CSV HEADER
003600*          LINE (SEE CSV-HEADER-LINE BELOW) - TRANSFORM'S 4000-
003700*          SPLIT-RAW-LINE UNSTRINGS RAW-SALES-LINE STRAIGHT INTO
003800*          THIS GROUP, ONE FIELD PER DELIMITER, IN THIS EXACT ORDER.
003900       01  RAW-SALES-FIELDS.
004000           05  RAW-DATE                  PIC X(10).
004100           05  RAW-REFERENCE             PIC X(15).
004200           05  RAW-CUSTOMER-CODE         PIC X(10).
004300           05  RAW-CUSTOMER-NAME         PIC X(40).
004400           05  RAW-PHYS-ADDR-1           PIC X(30).
004500           05  RAW-PHYS-ADDR-2           PIC X(30).
004600           05  RAW-PHYS-ADDR-3           PIC X(30).
004700           05  RAW-DELIVER-1             PIC X(30).
004800           05  RAW-DELIVER-2             PIC X(30).
004900           05  RAW-DELIVER-3             PIC X(30).
005000           05  RAW-DELIVER-4             PIC X(30).
005100           05  RAW-TELEPHONE             PIC X(15).
005200           05  RAW-PRODUCT-CODE          PIC X(15).
005300           05  RAW-PRODUCT-DESC          PIC X(40).
005400           05  RAW-VALUE-TEXT            PIC X(15).
005500           05  RAW-QUANTITY-TEXT         PIC X(12).
005600           05  RAW-REP                   PIC X(10).
005700           05  FILLER                    PIC X(08).
005800
005900*---------- cleaned transaction, the 17-field contract ------------
006000*          THIS IS THE DATA CONTRACT THE DOWNSTREAM LOADER WAS
006100*          BUILT AGAINST - FIELD ORDER, WIDTH AND NAME MUST NOT
006200*          CHANGE WITHOUT A CORRESPONDING CHANGE ON THEIR SIDE, SO
006300*          A NEW FIELD GOES ON THE END, NEVER INSERTED IN THE MIDDLE.
006400       01  CLEAN-SALES-FIELDS.
006500           05  CLN-SELLER-ID             PIC X(10).
006600           05  CLN-GUID                  PIC 9(1).
006700           05  CLN-DATE                  PIC X(10).
006800           05  CLN-REFERENCE             PIC X(15).
006900           05  CLN-CUSTOMER-CODE         PIC X(10).
007000           05  CLN-NAME                  PIC X(40).
007100           05  CLN-PHYS-ADDR-1           PIC X(30).
007200           05  CLN-PHYS-ADDR-2           PIC X(30).
007300           05  CLN-PHYS-ADDR-3           PIC X(30).
007400           05  CLN-PHYS-ADDR-4           PIC X(123).
007500           05  CLN-TELEPHONE             PIC X(15).
007600           05  CLN-STOCK-CODE            PIC X(15).
007700           05  CLN-DESCRIPTION           PIC X(40).
007800           05  CLN-PRICE-EX-VAT          PIC 9(7)V99.
007900           05  CLN-QUANTITY              PIC S9(7).
008000           05  CLN-REP-CODE              PIC X(10).
008100           05  CLN-PRODUCT-BARCODE-ID    PIC X(13).
008200           05  FILLER                    PIC X(10).
008300
008400*          REDEFINES THE CLEANED RECORD TO GIVE A DIRECT CCYY/MM/DD
008500*          COMPONENT VIEW OF CLN-DATE - CARRIED OVER FROM THE SAME
008600*          VENDOR-SYSTEM HABIT AS THE RUNCTL-MIN-DATE REDEFINES IN
008700*          FDRUNCTL.CBL.  VALIDATE-RECORD'S OWN CALENDAR CHECK GOES
008800*          THROUGH PLDTEDIT'S 8100/8150 INSTEAD (IT NEEDS THE FULL
008900*          VALIDATION, NOT JUST A COMPONENT BREAKOUT); THE OFFSETS
009000*          BELOW STILL HAVE TO TRACK CLN-DATE'S POSITION IN THE
009100*          GROUP ABOVE EXACTLY (11 BYTES OF SELLER-ID/GUID AHEAD OF
009200*          IT) SHOULD ANY FUTURE STEP START USING THEM DIRECTLY.
009300       01  FILLER REDEFINES CLEAN-SALES-FIELDS.
009400           05  FILLER                    PIC X(11).
009500           05  CLN-DATE-CCYY             PIC 9(4).
009600           05  FILLER                    PIC X.
009700           05  CLN-DATE-MM               PIC 9(2).
009800           05  FILLER                    PIC X.
009900           05  CLN-DATE-DD               PIC 9(2).
010000           05  FILLER                    PIC X(451).
010100
010200*---------- running totals, min/max dates for this run ------------
010300*          ACCUMULATED BY TRANSFORM AS IT READS THE EXTRACT, THEN
010400*          SAVED TO THE RUN-CONTROL RECORD FOR THE DRIVER'S RUN
010500*          SUMMARY AND FOR LOAD'S DATED FILE-NAME BUILD - NOTHING
010600*          DOWNSTREAM RE-DERIVES THESE FROM THE CLEAN-WORK FILE.
010700       77  TOTAL-QUANTITY             PIC S9(9)      COMP.
010800       77  RECORDS-READ               PIC 9(7)       COMP.
010900       77  RECORDS-WRITTEN            PIC 9(7)       COMP.
011000       77  VALIDATION-ERRORS          PIC 9(7)       COMP.
011100
011200       01  W-HAVE-MIN-MAX             PIC X          VALUE "N".
011300           88  HAVE-MIN-MAX           VALUE "Y".
011400
011500       77  MIN-DATE                   PIC X(10)      VALUE SPACES.
011600       77  MAX-DATE                   PIC X(10)      VALUE SPACES.
011700
011800*---------- end-of-file switches -----------------------------------
011900*          ONE SWITCH PER SEQUENTIAL FILE IN THE SUITE - EACH
012000*          PROGRAM ONLY EVER SETS THE ONE(S) FOR THE FILES IT
012100*          ACTUALLY OPENS, BUT BOTH TRAVEL TOGETHER IN THIS COPYBOOK.
012200       01  W-END-OF-SALES             PIC X          VALUE "N".
012300           88  END-OF-SALES           VALUE "Y".
012400
012500       01  W-END-OF-CLNWRK            PIC X          VALUE "N".
012600           88  END-OF-CLNWRK          VALUE "Y".
012700
012800*---------- constants ------------------------------------------
012900*          SELLER-ID IS THE SAME LITERAL ON EVERY OUTPUT LINE - THE
013000*          IMPORT HANDLES ONE DISTRIBUTOR (VILJOEN) PER RUN, NEVER A
013100*          MIXED FEED, SO THIS IS A CONSTANT RATHER THAN A FIELD
013200*          CARRIED ON THE EXTRACT ITSELF.
013300       77  SELLERID-CONST             PIC X(10)      VALUE "VILJOEN".
013400*          USED BY TRANSFORM'S 5000-BUILD-CLEAN-RECORD WHENEVER THE
013500*          RAW CUSTOMER-NAME FIELD COMES OVER BLANK - THE VENDOR
013600*          ROUTES UNNAMED WALK-IN SALES THROUGH THIS HOUSE ACCOUNT
013700*          RATHER THAN LEAVING THE NAME COLUMN EMPTY ON THE CSV.
013800       77  DEFAULT-NAME               PIC X(40)
013900                                          VALUE "SPAR NORTH RAND (11691)".
014000
014100       01  CSV-HEADER-LINE            PIC X(220) VALUE
014200           "SellerID,GUID,Date,Reference,Customer_Code,Name,Physical_A
014300      -    "ddress1,Physical_Address2,Physical_Address3,Physical_Addre
014400      -    "ss4,Telephone,Stock_Code,Description,Price_Ex_Vat,Quantity
014500      -    ",RepCode,ProductBarCodeID".
014600
014700*---------- output file name, built by LOAD -----------------------
014800       01  OUTPUT-FILE-NAME           PIC X(40)      VALUE SPACES.
014900
015000*---------- validation failure report line -------------------------
015100       01  VALFAIL-LINE.
015200           05  VALFAIL-COLUMN            PIC X(20).
015300           05  FILLER                    PIC X(02)      VALUE SPACES.
015400           05  VALFAIL-CHECK             PIC X(30).
015500           05  FILLER                    PIC X(02)      VALUE SPACES.
015600           05  VALFAIL-VALUE             PIC X(40).
015700
015800*---------- run-summary print editing -------------------------------
015900       01  TOTAL-QUANTITY-EDIT        PIC ---,---,--9.
016000       01  COUNT-EDIT                 PIC ZZZ,ZZ9.
016100       01  ERROR-COUNT-EDIT           PIC ZZZ,ZZ9.
