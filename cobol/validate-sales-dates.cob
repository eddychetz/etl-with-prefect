000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. VILJVDT.
000400       AUTHOR. L FORTUNATO.
000500       INSTALLATION. DATA PROCESSING DEPT - DISTRIBUTOR INTERFACES.
000600       DATE-WRITTEN. 04/02/91.
000700       DATE-COMPILED.
000800       SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED BATCH OPERATIONS
000900           USE ONLY.
001000
001100*------------------------------------------------------------------
001200*    VILJVDT  -  VALIDATE-DATES STEP OF THE VILJOEN BEVERAGES DAILY
001300*    SALES IMPORT
001400*
001500*    READS THE MINIMUM AND MAXIMUM TRANSACTION DATE TRANSFORM LEFT IN
001600*    THE RUN-CONTROL RECORD AND CHECKS THEM AGAINST TODAY'S DATE:
001700*
001800*       1) RECENCY  - BOTH DATES MUST FALL WITHIN THE LAST THREE
001900*                      DAYS (INCLUSIVE OF TODAY AND THE WINDOW START).
002000*       2) MONTH    - THE MONTH OF THE LATEST DATE MUST BE THE
002100*                      CURRENT OR PREVIOUS CALENDAR MONTH (DECEMBER
002200*                      COUNTS AS THE MONTH BEFORE JANUARY).
002300*
002400*    EITHER FAILURE LEAVES RUNCTL-DATE-CHECK-RESULT SET TO "F" AND A
002500*    ONE-LINE REASON IN RUNCTL-DATE-FAIL-REASON - THE DRIVER READS
002600*    THIS AND ABORTS THE RUN BEFORE VALIDATE-RECORD/LOAD ARE CALLED.
002700*    NOTHING IS EVER WRITTEN WHEN THE DATE RANGE IS STALE.
002800*------------------------------------------------------------------
002900*    CHANGE LOG
003000*    ----------
003100*    02/14/94  RSM  ORIGINAL WSDATE/PLDATE RANGE-CHECK USED ON THE
003200*                   VENDOR SYSTEM'S OVERDUE-INVOICE SWEEP.
003300*    11/09/99  LF   RETARGETED AS A STANDALONE STEP FOR THE VILJOEN
003400*                   BEVERAGES DAILY SALES FEED - RECENCY WINDOW AND
003500*                   MONTH CHECK REPLACE THE OLD OVERDUE-AGE TEST
003600*                   (TKT 4417).
003700*    03/18/00  LF   TODAY'S DATE IS NOW TAKEN FROM THE SYSTEM CLOCK
003800*                   EACH RUN RATHER THAN A PARAMETER CARD - THE
003900*                   OVERNIGHT JOB STREAM HAS NO OPERATOR TO KEY ONE
004000*                   IN (TKT 4431).
004100*    07/09/01  MS   RECENCY CHECK WAS LOADING THE MIN/MAX DATE INTO
004200*                   THE WRONG REDEFINES GROUP (TDV-DATE-CCYY/MM/DD,
004300*                   THE 8100 PARSE FIELDS) BEFORE CALLING 8200, WHICH
004400*                   READS TDV-CCYYMMDD-CCYY/MM/DD - THE JULIAN COMPARE
004500*                   WAS SILENTLY REUSING TODAY'S OWN DATE FOR BOTH
004600*                   ENDS OF THE RANGE, SO THE RECENCY CHECK COULD
004700*                   NEVER FAIL (TKT 4511).
004800*    07/09/01  MS   ADDED 5000-PRINT-RESULT AND THE SLRPT/FDRPT COPY
004900*                   PAIR - THIS STEP WAS COMPUTING A PASS/FAIL REASON
005000*                   AND STORING IT ON THE RUN-CONTROL RECORD BUT NEVER
005100*                   WRITING IT TO THE RUN REPORT, SO THE DRIVER'S
005200*                   ABORT MESSAGE POINTED THE READER AT AN OUTCOME
005300*                   LINE THAT DID NOT EXIST (TKT 4511).
005400*------------------------------------------------------------------
005500
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300
006400           COPY "SLRUNCTL.CBL".
006500           COPY "SLRPT.CBL".
006600
006700       DATA DIVISION.
006800       FILE SECTION.
006900
007000           COPY "FDRUNCTL.CBL".
007100           COPY "FDRPT.CBL".
007200
007300       WORKING-STORAGE SECTION.
007400
007500           COPY "wssalwrk.cbl".
007600           COPY "wsdtedit.cbl".
007700
007800*---------- working fields local to the date-validation step -------
007900*          W-SYSTEM-DATE IS BROKEN STRAIGHT INTO ITS OWN CCYY/MM/DD
008000*          GROUP BY THE ACCEPT BELOW, RATHER THAN RIDING THROUGH
008100*          WSDTEDIT'S TDV- FIELDS - THOSE ARE RESERVED FOR THE
008200*          TRANSACTION DATE BEING CHECKED, NOT FOR TODAY'S DATE, SO
008300*          THE TWO NEVER SHARE WORKING-STORAGE AND CANNOT BE
008400*          CONFUSED WITH ONE ANOTHER MID-PARAGRAPH.
008500       01  W-SYSTEM-DATE.
008600           05  W-SYSTEM-DATE-CCYY        PIC 9999.
008700           05  W-SYSTEM-DATE-MM          PIC 99.
008800           05  W-SYSTEM-DATE-DD          PIC 99.
008900
009000       01  W-MIN-DATE-TEXT                PIC X(10)  VALUE SPACES.
009100       01  W-MAX-DATE-TEXT                PIC X(10)  VALUE SPACES.
009200
009300       01  W-LOOKBACK-DAYS-EDIT           PIC Z9.
009400*------------------------------------------------------------------
009500
009600       PROCEDURE DIVISION.
009700
009800           COPY "PLDTEDIT.CBL".
009900
010000*          SECOND STEP OF THE NIGHT, RUNS RIGHT AFTER TRANSFORM -
010100*          MONTH IS ONLY CHECKED WHEN RECENCY ALREADY PASSED, SINCE A
010200*          MIN/MAX OUTSIDE THE THREE-DAY WINDOW IS ALREADY A HARD
010300*          FAILURE AND A SECOND, UNRELATED FAIL-REASON STRING WOULD
010400*          ONLY OVERWRITE THE FIRST ONE ON THE RUN-CONTROL RECORD.
010500       0000-MAIN-I.
010600
010700           PERFORM 1000-READ-RUN-CONTROL-I
010800                THRU 1000-READ-RUN-CONTROL-F.
010900           PERFORM 2000-COMPUTE-TODAY-I THRU 2000-COMPUTE-TODAY-F.
011000           PERFORM 3000-CHECK-RECENCY-I THRU 3000-CHECK-RECENCY-F.
011100
011200           IF TDV-RECENCY-OK
011300              PERFORM 4000-CHECK-MONTH-I THRU 4000-CHECK-MONTH-F.
011400
011500           PERFORM 9000-SAVE-RUN-CONTROL-I
011600                THRU 9000-SAVE-RUN-CONTROL-F.
011700           PERFORM 5000-PRINT-RESULT-I THRU 5000-PRINT-RESULT-F.
011800           CLOSE RUN-CONTROL-FILE.
011900
012000           STOP RUN.
012100
012200       0000-MAIN-F.
012300           EXIT.
012400*------------------------------------------------------------------
012500
012600*          PULLS THE MIN/MAX TEXT DATES OFF RUN-CONTROL INTO LOCAL
012700*          WORKING-STORAGE ONCE, UP FRONT - EVERYTHING BELOW WORKS
012800*          FROM W-MIN-DATE-TEXT/W-MAX-DATE-TEXT RATHER THAN RE-READING
012900*          THE RECORD, SINCE THIS PROGRAM NEVER CHANGES THOSE TWO
013000*          FIELDS ITSELF (ONLY RUNCTL-DATE-CHECK-RESULT AND RUNCTL-
013100*          DATE-FAIL-REASON GET REWRITTEN, BY 9000 LATER ON).
013200       1000-READ-RUN-CONTROL-I.
013300
013400           MOVE "N" TO W-TDV-RECENCY-OK.
013500           MOVE "N" TO W-TDV-MONTH-OK.
013600
013700           OPEN I-O RUN-CONTROL-FILE.
013800           MOVE 1 TO RUNCTL-KEY.
013900           READ RUN-CONTROL-FILE RECORD
014000                INVALID KEY
014100                   MOVE SPACES TO RUNCTL-MIN-DATE RUNCTL-MAX-DATE.
014200
014300           MOVE RUNCTL-MIN-DATE TO W-MIN-DATE-TEXT.
014400           MOVE RUNCTL-MAX-DATE TO W-MAX-DATE-TEXT.
014500
014600       1000-READ-RUN-CONTROL-F.
014700           EXIT.
014800*------------------------------------------------------------------
014900
015000       2000-COMPUTE-TODAY-I.
015100
015200*          THE OVERNIGHT JOB STREAM CARRIES NO OPERATOR PARAMETER
015300*          CARD, SO TODAY'S DATE COMES FROM THE SYSTEM CLOCK - SEE
015400*          CHANGE LOG 03/18/00.
015500           ACCEPT W-SYSTEM-DATE FROM DATE YYYYMMDD.
015600
015700           MOVE W-SYSTEM-DATE-CCYY TO TDV-CCYYMMDD-CCYY.
015800           MOVE W-SYSTEM-DATE-MM   TO TDV-CCYYMMDD-MM.
015900           MOVE W-SYSTEM-DATE-DD   TO TDV-CCYYMMDD-DD.
016000           MOVE TDV-DATE-CCYYMMDD  TO TDV-TODAY-CCYYMMDD.
016100
016200           PERFORM 8200-CCYYMMDD-TO-JULIAN-I
016300                THRU 8200-CCYYMMDD-TO-JULIAN-F.
016400           MOVE TDV-SCRATCH-JULIAN TO TDV-TODAY-JULIAN.
016500
016600*          TDV-WINDOW-JULIAN IS THE EARLIEST JULIAN DAY STILL INSIDE
016700*          THE LOOKBACK WINDOW - 3000 BELOW COMPARES BOTH THE MIN AND
016800*          MAX TRANSACTION DATE'S OWN JULIAN NUMBERS AGAINST THIS
016900*          FLOOR AND AGAINST TDV-TODAY-JULIAN AS THE CEILING.
017000           COMPUTE TDV-WINDOW-JULIAN =
017100                   TDV-TODAY-JULIAN - TDV-LOOKBACK-DAYS.
017200
017300       2000-COMPUTE-TODAY-F.
017400           EXIT.
017500*------------------------------------------------------------------
017600
017700*          BOTH THE MIN AND MAX TRANSACTION DATE HAVE TO FALL INSIDE
017800*          THE LOOKBACK WINDOW - CHECKING ONLY THE MAX WOULD LET A
017900*          STRAY OLD RECORD SOMEWHERE IN THE MIDDLE OF THE EXTRACT
018000*          SLIP THROUGH UNNOTICED, SINCE MAX ALONE SAYS NOTHING ABOUT
018100*          HOW OLD THE EARLIEST RECORD ON THE FEED ACTUALLY IS.
018200       3000-CHECK-RECENCY-I.
018300
018400           MOVE "N" TO W-TDV-RECENCY-OK.
018500
018600           IF W-MIN-DATE-TEXT = SPACES OR W-MAX-DATE-TEXT = SPACES
018700              MOVE "TRANSACTION DATE RANGE IS EMPTY - NO VALID DATES"
018800                      TO RUNCTL-DATE-FAIL-REASON
018900              GO TO 3000-CHECK-RECENCY-F.
019000
019100           MOVE W-MIN-DATE-TEXT(1:4) TO TDV-CCYYMMDD-CCYY.
019200           MOVE W-MIN-DATE-TEXT(6:2) TO TDV-CCYYMMDD-MM.
019300           MOVE W-MIN-DATE-TEXT(9:2) TO TDV-CCYYMMDD-DD.
019400           PERFORM 8200-CCYYMMDD-TO-JULIAN-I
019500                THRU 8200-CCYYMMDD-TO-JULIAN-F.
019600           MOVE TDV-SCRATCH-JULIAN TO TDV-MIN-JULIAN.
019700
019800           MOVE W-MAX-DATE-TEXT(1:4) TO TDV-CCYYMMDD-CCYY.
019900           MOVE W-MAX-DATE-TEXT(6:2) TO TDV-CCYYMMDD-MM.
020000           MOVE W-MAX-DATE-TEXT(9:2) TO TDV-CCYYMMDD-DD.
020100           PERFORM 8200-CCYYMMDD-TO-JULIAN-I
020200                THRU 8200-CCYYMMDD-TO-JULIAN-F.
020300           MOVE TDV-SCRATCH-JULIAN TO TDV-MAX-JULIAN.
020400
020500*          W-LOOKBACK-DAYS-EDIT EXISTS ONLY TO GIVE THE STRING BELOW
020600*          A DISPLAY-FORMATTED COPY OF THE COMP LOOKBACK COUNT - A
020700*          COMP ITEM CANNOT BE A STRING SOURCE OPERAND DIRECTLY.
020800           MOVE TDV-LOOKBACK-DAYS TO W-LOOKBACK-DAYS-EDIT.
020900
021000           IF TDV-MIN-JULIAN < TDV-WINDOW-JULIAN
021100                            OR TDV-MIN-JULIAN > TDV-TODAY-JULIAN
021200              STRING "MIN DATE " DELIMITED BY SIZE
021300                     W-MIN-DATE-TEXT DELIMITED BY SIZE
021400                     " OUTSIDE " DELIMITED BY SIZE
021500                     W-LOOKBACK-DAYS-EDIT DELIMITED BY SIZE
021600                     "-DAY WINDOW" DELIMITED BY SIZE
021700                     INTO RUNCTL-DATE-FAIL-REASON
021800              GO TO 3000-CHECK-RECENCY-F.
021900
022000           IF TDV-MAX-JULIAN < TDV-WINDOW-JULIAN
022100                            OR TDV-MAX-JULIAN > TDV-TODAY-JULIAN
022200              STRING "MAX DATE " DELIMITED BY SIZE
022300                     W-MAX-DATE-TEXT DELIMITED BY SIZE
022400                     " OUTSIDE " DELIMITED BY SIZE
022500                     W-LOOKBACK-DAYS-EDIT DELIMITED BY SIZE
022600                     "-DAY WINDOW" DELIMITED BY SIZE
022700                     INTO RUNCTL-DATE-FAIL-REASON
022800              GO TO 3000-CHECK-RECENCY-F.
022900
023000           MOVE "Y" TO W-TDV-RECENCY-OK.
023100           MOVE SPACES TO RUNCTL-DATE-FAIL-REASON.
023200
023300       3000-CHECK-RECENCY-F.
023400           EXIT.
023500*------------------------------------------------------------------
023600
023700*          RUNS ONLY WHEN 3000'S RECENCY CHECK ALREADY PASSED (SEE THE
023800*          GUARD IN 0000-MAIN-I) - A DATE RANGE THAT FAILS RECENCY IS
023900*          ALREADY A HARD STOP, SO THERE IS NO NEED TO ALSO COMPUTE A
024000*          MONTH-WINDOW VERDICT FOR A RUN THAT IS ABORTING ANYWAY.
024100       4000-CHECK-MONTH-I.
024200
024300*          THE MONTH OF THE MAXIMUM TRANSACTION DATE MUST BE THIS
024400*          MONTH OR LAST MONTH - DECEMBER IS THE MONTH BEFORE
024500*          JANUARY (YEAR-WRAPAROUND BY MONTH NUMBER ONLY, NOT BY
024600*          ACTUAL YEAR).
024700           MOVE "N" TO W-TDV-MONTH-OK.
024800
024900           MOVE W-SYSTEM-DATE-MM TO TDV-CURRENT-MONTH-NUMBER.
025000
025100           IF TDV-CURRENT-MONTH-NUMBER = 1
025200              MOVE 12 TO TDV-PREVIOUS-MONTH-NUMBER
025300           ELSE
025400              COMPUTE TDV-PREVIOUS-MONTH-NUMBER =
025500                      TDV-CURRENT-MONTH-NUMBER - 1.
025600
025700           MOVE W-MAX-DATE-TEXT(6:2) TO TDV-WORK-MONTH-NUMBER.
025800
025900           IF TDV-WORK-MONTH-NUMBER = TDV-CURRENT-MONTH-NUMBER
026000                OR TDV-WORK-MONTH-NUMBER = TDV-PREVIOUS-MONTH-NUMBER
026100              MOVE "Y" TO W-TDV-MONTH-OK
026200              MOVE SPACES TO RUNCTL-DATE-FAIL-REASON
026300           ELSE
026400              STRING "MAX DATE MONTH NOT CURRENT OR PREVIOUS MONTH"
026500                     DELIMITED BY SIZE
026600                     INTO RUNCTL-DATE-FAIL-REASON.
026700
026800       4000-CHECK-MONTH-F.
026900           EXIT.
027000*------------------------------------------------------------------
027100
027200*          ONLY REWRITES - DOES NOT CLOSE RUN-CONTROL-FILE.  0000-MAIN-I
027300*          CLOSES IT ITSELF, AFTER 5000-PRINT-RESULT RUNS, SINCE 5000
027400*          NEEDS RUNCTL-DATE-CHECK-RESULT AND RUNCTL-DATE-FAIL-REASON
027500*          STILL SITTING IN THE RECORD BUFFER TO BUILD ITS OWN LINE.
027600       9000-SAVE-RUN-CONTROL-I.
027700
027800*          BOTH CHECKS MUST HAVE PASSED - IF RECENCY FAILED, MONTH
027900*          WAS NEVER EVEN PERFORMED (SEE THE GUARD IN 0000-MAIN-I)
028000*          AND TDV-MONTH-OK IS STILL "N" FROM 1000'S INITIALIZATION,
028100*          SO THIS AND CONDITION CORRECTLY FAILS THE WHOLE STEP.
028200           IF TDV-RECENCY-OK AND TDV-MONTH-OK
028300              SET RUNCTL-DATES-PASSED TO TRUE
028400           ELSE
028500              SET RUNCTL-DATES-FAILED TO TRUE.
028600
028700           REWRITE RUN-CONTROL-RECORD.
028800
028900       9000-SAVE-RUN-CONTROL-F.
029000           EXIT.
029100*------------------------------------------------------------------
029200
029300*          PRINTS THE PASS/FAIL OUTCOME TO THE RUN REPORT - THE
029400*          DRIVER'S OWN ABORT MESSAGE (VILJIMPT 2000) TELLS THE READER
029500*          TO LOOK "ABOVE" FOR THIS LINE, SO IT HAS TO ACTUALLY BE
029600*          WRITTEN SOMEWHERE, NOT JUST LEFT ON THE RUN-CONTROL RECORD
029700*          FOR NO ONE TO READ (TKT 4511).
029800       5000-PRINT-RESULT-I.
029900
030000           OPEN EXTEND RUN-REPORT-FILE.
030100
030200           MOVE SPACES TO REPORT-LINE.
030300           WRITE REPORT-LINE.
030400
030500           IF RUNCTL-DATES-PASSED
030600              MOVE SPACES TO REPORT-LINE
030700              STRING "VALIDATE-DATES RESULT............ DATA PASSED"
030800                     DELIMITED BY SIZE
030900                     " DATE VALIDATION" DELIMITED BY SIZE
031000                     INTO REPORT-LINE
031100              WRITE REPORT-LINE
031200           ELSE
031300              MOVE SPACES TO REPORT-LINE
031400              STRING "VALIDATE-DATES RESULT............ DATE CHECK"
031500                     DELIMITED BY SIZE
031600                     " FAILED - " DELIMITED BY SIZE
031700                     RUNCTL-DATE-FAIL-REASON DELIMITED BY SPACE
031800                     INTO REPORT-LINE
031900              WRITE REPORT-LINE.
032000
032100           CLOSE RUN-REPORT-FILE.
032200
032300       5000-PRINT-RESULT-F.
032400           EXIT.
