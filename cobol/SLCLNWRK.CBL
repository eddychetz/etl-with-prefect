000100
000200*    SLCLNWRK.CBL  -  FILE-CONTROL entry for the intermediate cleaned-
000300*    transaction work file.  TRANSFORM writes it, VALIDATE-RECORD
000400*    reads it to build the failure report, LOAD copies it onto the
000500*    dated output file.  Fixed name - this is a scratch dataset for
000600*    the one run, never the deliverable itself.
000700*
000800*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
000900*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001000*
001100*    THE FIXED NAME "VILCLEAN.WRK" (AS OPPOSED TO THE DATE-STAMPED
001200*    NAME LOAD BUILDS FOR THE DELIVERABLE) IS DELIBERATE - EVERY
001300*    STEP AFTER TRANSFORM NEEDS TO FIND THIS FILE WITHOUT FIRST
001400*    READING THE RUN-CONTROL RECORD TO LEARN ITS NAME, AND A FIXED
001500*    NAME ALSO MEANS A LEFTOVER COPY FROM A CRASHED RUN IS
001600*    OVERWRITTEN CLEANLY BY TRANSFORM'S OPEN OUTPUT AT THE TOP OF
001700*    THE NEXT RUN RATHER THAN ACCUMULATING ON DISK.
001800
001900           SELECT CLEAN-WORK-FILE
002000                  ASSIGN TO "VILCLEAN.WRK"
002100                  ORGANIZATION IS LINE SEQUENTIAL
002200                  FILE STATUS IS CLNWRK-FILE-STATUS.
