000100
000200*    FDOUTLOG.CBL  -  FD and record for the prior-output-name registry
000300*    VILJLOD uses to give the output folder full-replace semantics -
000400*    one cleaned CSV on hand at a time, never a week's worth of dated
000500*    files piling up.  This shop's COBOL runtime has no wildcard
000600*    delete verb, so the one name that needs removing is kept here
000700*    instead, and CBL_DELETE_FILE is CALLed against it directly.
000800*
000900*    07/09/01  MS   ADDED FOR FULL-REPLACE OUTPUT-FOLDER SEMANTICS -
001000*                   SEE VILJLOD 2500/2600 (TKT 4511).
001100*
001200*    WHY THIS IS A SEPARATE FILE FROM RUN-CONTROL (FDRUNCTL.CBL)
001300*    RATHER THAN ONE MORE FIELD ON THAT RECORD:  TRANSFORM OPENS
001400*    RUN-CONTROL-FILE WITH OPEN OUTPUT AT THE TOP OF EVERY RUN,
001500*    WHICH WIPES THE RECORD CLEAN - IF THE PRIOR OUTPUT NAME LIVED
001600*    THERE, THE VERY FIRST STEP OF TONIGHT'S RUN WOULD DESTROY THE
001700*    ONE PIECE OF INFORMATION LOAD NEEDS TO FIND LAST NIGHT'S FILE.
001800*    KEEPING IT IN ITS OWN FILE MEANS IT SURVIVES FROM ONE RUN TO
001900*    THE NEXT UNTOUCHED UNTIL LOAD ITSELF REWRITES IT.
002000
002100       FD  PRIOR-OUTPUT-FILE
002200           LABEL RECORDS ARE STANDARD.
002300
002400*          SINGLE RECORD, KEY ALWAYS 1 - SAME ONE-RECORD CONVENTION
002500*          AS RUN-CONTROL-RECORD; ONLY THE MOST RECENT OUTPUT NAME
002600*          IS EVER KEPT, NEVER A HISTORY OF PAST FILES.
002700       01  PRIOR-OUTPUT-RECORD.
002800           05  PRIOUT-KEY                 PIC 9(1).
002900           05  PRIOUT-FILE-NAME           PIC X(40).
003000           05  FILLER                     PIC X(10).
