000100
000200*    SLCLNOUT.CBL  -  FILE-CONTROL entry for the dated cleaned
000300*    transaction file handed to the downstream loader
000400*    (Viljoenbev_<min>_to_<max>.csv).  Name is built at run time by
000500*    LOAD into OUTPUT-FILE-NAME, so the ASSIGN is dynamic rather
000600*    than a fixed logical name.
000700*
000800*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
000900*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001000*    07/09/01  MS   ASSIGN CLAUSE CHANGED FROM THE OLD FIXED LOGICAL
001100*                   NAME "CLNOUT" TO OUTPUT-FILE-NAME - THE OUTPUT
001200*                   FOLDER NOW HOLDS ONE FILE PER DATE RANGE INSTEAD
001300*                   OF BEING OVERWRITTEN IN PLACE EACH RUN, SO THE
001400*                   NAME HAS TO MOVE WITH THE DATA (TKT 4511).
001500*
001600*    THIS SELECT IS THE ONE PLACE IN THE SUITE WHERE THE ASSIGN-TO
001700*    TARGET IS A DATA-NAME RATHER THAN A LITERAL LOGICAL NAME -
001800*    LOAD'S 2000-BUILD-FILE-NAME PARAGRAPH MOVES THE DATED CSV NAME
001900*    INTO OUTPUT-FILE-NAME (SEE wssalwrk.cbl) BEFORE THE OPEN, SO
002000*    THIS SELECT HAS TO STAY PASSIVE UNTIL THAT MOVE HAS HAPPENED -
002100*    OPENING THIS FILE ANY EARLIER IN THE RUN WOULD PICK UP WHATEVER
002200*    GARBAGE HAPPENED TO BE SITTING IN THE FIELD.
002300
002400           SELECT CLEAN-OUTPUT-FILE
002500                  ASSIGN TO OUTPUT-FILE-NAME
002600                  ORGANIZATION IS LINE SEQUENTIAL
002700                  FILE STATUS IS CLNOUT-FILE-STATUS.
