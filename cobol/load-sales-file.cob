000100
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID. VILJLOD.
000400       AUTHOR. L FORTUNATO.
000500       INSTALLATION. DATA PROCESSING DEPT - DISTRIBUTOR INTERFACES.
000600       DATE-WRITTEN. 04/02/91.
000700       DATE-COMPILED.
000800       SECURITY. COMPANY CONFIDENTIAL - AUTHORIZED BATCH OPERATIONS
000900           USE ONLY.
001000
001100*------------------------------------------------------------------
001200*    VILJLOD  -  LOAD STEP OF THE VILJOEN BEVERAGES DAILY SALES
001300*    IMPORT
001400*
001500*    BUILDS THE DATED OUTPUT FILE NAME FROM THE RUN-CONTROL RECORD'S
001600*    MIN/MAX TRANSACTION DATES (VILJOENBEV_<MIN>_TO_<MAX>.CSV), AND
001700*    IF A FILE OF THAT EXACT NAME DOES NOT ALREADY EXIST, COPIES THE
001800*    CLEAN WORK FILE ONTO IT UNCHANGED (HEADER LINE FIRST).  IF ONE
001900*    ALREADY EXISTS THE SAVE IS SKIPPED SO RE-RUNNING THE SAME
002000*    DATE RANGE IS HARMLESS.
002100*
002200*    THE OUTPUT FOLDER IS TO HOLD ONE CLEANED CSV AT A TIME - BEFORE
002300*    BUILDING THIS RUN'S NAME, VILJLOD READS THE PRIOR-OUTPUT-FILE
002400*    REGISTRY (SLOUTLOG.CBL/FDOUTLOG.CBL) FOR THE NAME IT LEFT BEHIND
002500*    LAST TIME AND CALLS CBL_DELETE_FILE ON IT, THEN RECORDS WHATEVER
002600*    NAME IS ON DISK AFTER THIS RUN SO THE NEXT RUN CAN DO THE SAME.
002700*    THE REGISTRY HAS TO BE ITS OWN INDEXED FILE, NOT A FIELD ON THE
002800*    RUN-CONTROL RECORD, BECAUSE TRANSFORM OPENS RUN-CONTROL-FILE
002900*    OUTPUT (WIPING IT) AT THE START OF EVERY RUN, BEFORE VILJLOD
003000*    EVER GETS A LOOK AT IT.
003100*------------------------------------------------------------------
003200*    CHANGE LOG
003300*    ----------
003400*    02/14/94  RSM  ORIGINAL OUTPUT-FILE WRITER FOR THE OVERDUE-
003500*                   INVOICE EXTRACT - FIXED FILE NAME, ALWAYS
003600*                   OVERWRITTEN.
003700*    11/09/99  LF   RETARGETED FOR THE VILJOEN BEVERAGES DAILY SALES
003800*                   FEED - FILE NAME IS NOW DATE-RANGE DEPENDENT AND
003900*                   THE WRITE IS SKIPPED WHEN THAT NAME ALREADY
004000*                   EXISTS, SO RE-RUNS ARE HARMLESS (TKT 4417).
004100*    03/18/00  LF   SKIP-TEST NOW DONE WITH AN OPEN INPUT PROBE AND
004200*                   FILE STATUS RATHER THAN A CALL TO THE OLD
004300*                   "FILE-EXISTS" UTILITY SUBROUTINE, WHICH THIS
004400*                   SHOP NO LONGER MAINTAINS (TKT 4431).
004500*    07/09/01  MS   MOVED THE CLEAN-WORK-FILE/CLEAN-OUTPUT-FILE CLOSES
004600*                   INTO 4000 ITSELF - 5000 WAS CLOSING BOTH EVEN ON
004700*                   THE SKIP PATH, WHERE 4000 NEVER RUNS AND NEITHER
004800*                   FILE IS OPEN (TKT 4511).
004900*    07/09/01  MS   ADDED 2500/2600 AND THE PRIOR-OUTPUT-FILE REGISTRY
005000*                   SO THE OUTPUT FOLDER NEVER HOLDS MORE THAN THIS
005100*                   RUN'S CSV - PREVIOUSLY ONLY THE ONE EXACT DATED
005200*                   NAME WAS EVER CHECKED, SO AN EARLIER RUN'S FILE
005300*                   WAS NEVER REMOVED (TKT 4511).
005400*------------------------------------------------------------------
005500
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300
006400           COPY "SLCLNWRK.CBL".
006500           COPY "SLCLNOUT.CBL".
006600           COPY "SLRUNCTL.CBL".
006700           COPY "SLOUTLOG.CBL".
006800           COPY "SLRPT.CBL".
006900
007000       DATA DIVISION.
007100       FILE SECTION.
007200
007300           COPY "FDCLNWRK.CBL".
007400           COPY "FDCLNOUT.CBL".
007500           COPY "FDRUNCTL.CBL".
007600           COPY "FDOUTLOG.CBL".
007700           COPY "FDRPT.CBL".
007800
007900       WORKING-STORAGE SECTION.
008000
008100           COPY "wssalwrk.cbl".
008200
008300*---------- working fields local to the load step ------------------
008400*          W-CLNWRK-LINE-HOLD IS A PLAIN PIC X(450) SCRATCH, NOT A
008500*          REDEFINES OF EITHER FD RECORD - 4000-COPY-RECORDS-I MOVES
008600*          THE INCOMING LINE HERE AND BACK OUT RATHER THAN STRAIGHT
008700*          FD-TO-FD, SO A FUTURE CHANGE THAT NEEDS TO INSPECT OR EDIT
008800*          THE LINE IN FLIGHT HAS SOMEWHERE TO DO IT WITHOUT DISTURBING
008900*          EITHER FILE'S OWN BUFFER.
009000       01  W-OUTPUT-FILE-EXISTS           PIC X      VALUE "N".
009100           88  OUTPUT-FILE-EXISTS         VALUE "Y".
009200
009300       01  W-CLNWRK-LINE-HOLD             PIC X(450) VALUE SPACES.
009400
009500       01  W-PRIOR-OUTPUT-NAME            PIC X(40)  VALUE SPACES.
009600       77  W-DELETE-RETURN-CODE           PIC S9(9)  COMP.
009700*------------------------------------------------------------------
009800
009900       PROCEDURE DIVISION.
010000
010100*          THIS IS THE FOURTH AND LAST STEP OF THE NIGHT - BY THE TIME
010200*          IT RUNS, TRANSFORM HAS BUILT THE CLEAN WORK FILE AND SAVED
010300*          THE MIN/MAX DATES, AND VALIDATE-DATES/VALIDATE-RECORD HAVE
010400*          ALREADY WRITTEN THEIR OWN RESULT LINES TO THE RUN REPORT -
010500*          LOAD'S JOB IS ONLY TO PLACE THE FINAL CSV ON DISK AND SAY
010600*          WHERE IT PUT IT, NOT TO RE-VALIDATE ANYTHING ITSELF.
010700*          STEP ORDER MATTERS HERE: THE PRIOR FILE MUST BE PURGED
010800*          (2500) BEFORE TONIGHT'S NAME IS BUILT (2000), AND THE NAME
010900*          MUST BE BUILT BEFORE THE EXISTENCE PROBE (3000) CAN TEST
011000*          FOR IT - REARRANGING THESE FOUR PERFORMS WOULD EITHER
011100*          PURGE THE FILE THIS RUN IS ABOUT TO WRITE OR PROBE FOR A
011200*          FILE NAME THAT IS STILL SPACES.
011300       0000-MAIN-I.
011400
011500           PERFORM 1000-READ-RUN-CONTROL-I
011600                THRU 1000-READ-RUN-CONTROL-F.
011700           PERFORM 2500-PURGE-PRIOR-OUTPUT-I
011800                THRU 2500-PURGE-PRIOR-OUTPUT-F.
011900           PERFORM 2000-BUILD-FILE-NAME-I THRU 2000-BUILD-FILE-NAME-F.
012000           PERFORM 3000-CHECK-FILE-EXISTS-I
012100                THRU 3000-CHECK-FILE-EXISTS-F.
012200
012300           IF NOT OUTPUT-FILE-EXISTS
012400              PERFORM 4000-COPY-RECORDS-I THRU 4000-COPY-RECORDS-F.
012500
012600*          RECORDS THE OUTCOME ON THE RUN-CONTROL RECORD ITSELF, NOT
012700*          JUST ON THE REPORT LINE BELOW - RUNCTL-LOAD-STATUS IS WHAT
012800*          THE DRIVER'S OWN RUN-SUMMARY PARAGRAPH READS BACK, SO A
012900*          SKIPPED SAVE (RE-RUN OF A DATE RANGE ALREADY ON DISK) SHOWS
013000*          UP THERE TOO, NOT ONLY IN THIS STEP'S OWN RESULT LINE.
013100           OPEN I-O RUN-CONTROL-FILE.
013200           MOVE 1 TO RUNCTL-KEY.
013300           READ RUN-CONTROL-FILE RECORD
013400                INVALID KEY
013500                   CONTINUE.
013600           IF OUTPUT-FILE-EXISTS
013700              SET RUNCTL-FILE-SKIPPED TO TRUE
013800           ELSE
013900              SET RUNCTL-FILE-SAVED TO TRUE.
014000           MOVE OUTPUT-FILE-NAME TO RUNCTL-OUTPUT-FILE-NAME.
014100           REWRITE RUN-CONTROL-RECORD.
014200           CLOSE RUN-CONTROL-FILE.
014300
014400           PERFORM 2600-SAVE-PRIOR-OUTPUT-NAME-I
014500                THRU 2600-SAVE-PRIOR-OUTPUT-NAME-F.
014600
014700           PERFORM 5000-PRINT-RESULT-I THRU 5000-PRINT-RESULT-F.
014800
014900           STOP RUN.
015000
015100       0000-MAIN-F.
015200           EXIT.
015300*------------------------------------------------------------------
015400
015500*          PULLS BACK THE MIN/MAX TRANSACTION DATES TRANSFORM SAVED -
015600*          THIS IS A SEPARATE OPEN/CLOSE OF ITS OWN, AHEAD OF THE
015700*          I-O OPEN LATER IN 0000-MAIN-I, SO THE FILE-NAME BUILD IN
015800*          2000 BELOW CAN RUN BEFORE THE PRIOR-OUTPUT PURGE AND FILE-
015900*          EXISTS PROBE NEED THE RECORD OPENED FOR UPDATE.
016000       1000-READ-RUN-CONTROL-I.
016100
016200           OPEN INPUT RUN-CONTROL-FILE.
016300           MOVE 1 TO RUNCTL-KEY.
016400           READ RUN-CONTROL-FILE RECORD
016500                INVALID KEY
016600                   MOVE SPACES TO RUNCTL-MIN-DATE RUNCTL-MAX-DATE.
016700           CLOSE RUN-CONTROL-FILE.
016800
016900       1000-READ-RUN-CONTROL-F.
017000           EXIT.
017100*------------------------------------------------------------------
017200
017300*          REMOVES WHATEVER FILE THE PRIOR RUN LEFT BEHIND SO THE
017400*          OUTPUT FOLDER NEVER HOLDS MORE THAN ONE CLEANED CSV AT A
017500*          TIME (FULL-REPLACE SEMANTICS).  A BLANK NAME MEANS THIS IS
017600*          THE FIRST RUN AGAINST A FRESH REGISTRY - NOTHING TO DO.
017700*          HOUSEKEEPING STEP THAT RUNS BEFORE TONIGHT'S NAME IS EVEN
017800*          BUILT - IT DELETES WHATEVER DATED CSV THE PRIOR NIGHT'S
017900*          RUN REGISTERED IN PRIOR-OUTPUT-FILE, SO THE LANDING
018000*          DIRECTORY NEVER ACCUMULATES ONE VILJOENBEV_*.CSV PER NIGHT
018100*          FOREVER (TKT 5203).
018200       2500-PURGE-PRIOR-OUTPUT-I.
018300
018400           MOVE SPACES TO W-PRIOR-OUTPUT-NAME.
018500           MOVE SPACES TO PRIOUT-FILE-NAME.
018600
018700           OPEN INPUT PRIOR-OUTPUT-FILE.
018800
018900           IF PRIOUT-FILE-STATUS = "35"
019000              GO TO 2500-PURGE-PRIOR-OUTPUT-F.
019100
019200           MOVE 1 TO PRIOUT-KEY.
019300           READ PRIOR-OUTPUT-FILE RECORD
019400                INVALID KEY
019500                   CONTINUE.
019600           MOVE PRIOUT-FILE-NAME TO W-PRIOR-OUTPUT-NAME.
019700           CLOSE PRIOR-OUTPUT-FILE.
019800
019900           IF W-PRIOR-OUTPUT-NAME NOT = SPACES
020000              CALL "CBL_DELETE_FILE" USING W-PRIOR-OUTPUT-NAME
020100                   RETURNING W-DELETE-RETURN-CODE.
020200
020300       2500-PURGE-PRIOR-OUTPUT-F.
020400           EXIT.
020500*------------------------------------------------------------------
020600
020700*          BUILDS "VILJOENBEV_<MIN>_TO_<MAX>.CSV" - MIN/MAX ARE
020800*          ALREADY CARRIED ON THE RUN-CONTROL RECORD IN YYYY-MM-DD
020900*          TEXT, SO NO FURTHER EDITING IS NEEDED.
021000*          OUTPUT-FILE-NAME IS SHARED WITH SLCLNOUT.CBL'S ASSIGN
021100*          CLAUSE (SEE THAT COPYBOOK'S OWN COMMENTS) - ONCE BUILT HERE
021200*          IT STAYS UNTOUCHED THROUGH 3000'S PROBE AND 4000'S WRITE SO
021300*          THE NAME RECORDED ON RUN-CONTROL FURTHER DOWN IN 0000-MAIN-I
021400*          IS GUARANTEED TO MATCH WHATEVER WAS ACTUALLY OPENED.
021500       2000-BUILD-FILE-NAME-I.
021600
021700           MOVE SPACES TO OUTPUT-FILE-NAME.
021800           STRING "Viljoenbev_"     DELIMITED BY SIZE
021900                  RUNCTL-MIN-DATE   DELIMITED BY SIZE
022000                  "_to_"            DELIMITED BY SIZE
022100                  RUNCTL-MAX-DATE   DELIMITED BY SIZE
022200                  ".csv"            DELIMITED BY SIZE
022300                  INTO OUTPUT-FILE-NAME.
022400
022500       2000-BUILD-FILE-NAME-F.
022600           EXIT.
022700*------------------------------------------------------------------
022800
022900*          PROBES FOR THE OUTPUT FILE BY TRYING TO OPEN IT INPUT -
023000*          FILE STATUS "35" MEANS IT IS NOT THERE, ANYTHING ELSE
023100*          MEANS IT ALREADY EXISTS AND THE SAVE MUST BE SKIPPED
023200*          (SEE CHANGE LOG 03/18/00).
023300       3000-CHECK-FILE-EXISTS-I.
023400
023500           MOVE "N" TO W-OUTPUT-FILE-EXISTS.
023600
023700           OPEN INPUT CLEAN-OUTPUT-FILE.
023800
023900           IF CLNOUT-FILE-STATUS = "35"
024000              CONTINUE
024100           ELSE
024200              MOVE "Y" TO W-OUTPUT-FILE-EXISTS
024300              CLOSE CLEAN-OUTPUT-FILE.
024400
024500       3000-CHECK-FILE-EXISTS-F.
024600           EXIT.
024700*------------------------------------------------------------------
024800
024900*          COPIES THE CLEAN WORK FILE ONTO THE DATED OUTPUT FILE
025000*          LINE FOR LINE, HEADER INCLUDED - THE WORK FILE'S DATES
025100*          ARE ALREADY YYYY-MM-DD, SO NOTHING IS RE-EDITED HERE.
025200*          ONLY RUNS WHEN 3000 ABOVE FOUND NO FILE OF THIS RUN'S
025300*          DATED NAME ALREADY ON DISK - 0000-MAIN-I'S "IF NOT OUTPUT-
025400*          FILE-EXISTS" GUARD SKIPS THIS WHOLE PARAGRAPH, INCLUDING
025500*          THE OPENS BELOW, ON A REPEAT RUN OF THE SAME DATE RANGE.
025600       4000-COPY-RECORDS-I.
025700
025800           OPEN INPUT CLEAN-WORK-FILE.
025900           OPEN OUTPUT CLEAN-OUTPUT-FILE.
026000
026100           MOVE "N" TO W-END-OF-CLNWRK.
026200           READ CLEAN-WORK-FILE RECORD
026300                AT END
026400                   MOVE "Y" TO W-END-OF-CLNWRK.
026500
026600*          ONE RECORD PER PASS, READ-THEN-WRITE - THE 4000-COPY-
026700*          RECORDS-I PARAGRAPH ABOVE DOES THE FIRST READ, THIS
026800*          PARAGRAPH DOES EVERY WRITE AND EVERY SUBSEQUENT READ, SO
026900*          THE READ THAT DISCOVERS END-OF-FILE ALWAYS HAPPENS AFTER A
027000*          WRITE, NEVER BEFORE ONE.
027100       4000-COPY-RECORDS-LOOP.
027200
027300           IF END-OF-CLNWRK
027400              GO TO 4000-COPY-RECORDS-F.
027500
027600           MOVE CLEAN-WORK-LINE TO W-CLNWRK-LINE-HOLD.
027700           MOVE W-CLNWRK-LINE-HOLD TO CLEAN-OUTPUT-LINE.
027800           WRITE CLEAN-OUTPUT-RECORD.
027900
028000           READ CLEAN-WORK-FILE RECORD
028100                AT END
028200                   MOVE "Y" TO W-END-OF-CLNWRK.
028300           GO TO 4000-COPY-RECORDS-LOOP.
028400
028500       4000-COPY-RECORDS-F.
028600           CLOSE CLEAN-WORK-FILE.
028700           CLOSE CLEAN-OUTPUT-FILE.
028800           EXIT.
028900*------------------------------------------------------------------
029000
029100*          RECORDS WHATEVER NAME IS ON DISK AFTER THIS RUN - WHETHER
029200*          IT WAS WRITTEN JUST NOW OR WAS ALREADY THERE FROM A
029300*          RE-RUN OF THE SAME DATE RANGE - SO THE NEXT RUN'S 2500
029400*          KNOWS WHAT TO REMOVE BEFORE ITS OWN SAVE.
029500*          OPEN OUTPUT HERE, NOT I-O - THE PRIOR-OUTPUT-FILE REGISTRY
029600*          HOLDS EXACTLY ONE RECORD, SO RECREATING IT FROM SCRATCH ON
029700*          EVERY RUN IS SIMPLER THAN READING BACK, UPDATING IN PLACE,
029800*          AND HANDLING THE INVALID-KEY CASE WHEN NONE EXISTS YET.
029900       2600-SAVE-PRIOR-OUTPUT-NAME-I.
030000
030100           MOVE SPACES TO PRIOR-OUTPUT-RECORD.
030200           MOVE 1 TO PRIOUT-KEY.
030300           MOVE OUTPUT-FILE-NAME TO PRIOUT-FILE-NAME.
030400           OPEN OUTPUT PRIOR-OUTPUT-FILE.
030500           WRITE PRIOR-OUTPUT-RECORD.
030600           CLOSE PRIOR-OUTPUT-FILE.
030700
030800       2600-SAVE-PRIOR-OUTPUT-NAME-F.
030900           EXIT.
031000*------------------------------------------------------------------
031100
031200*          OUTPUT-FILE-EXISTS STILL HOLDS WHATEVER 3000 SET IT TO -
031300*          NOTHING BETWEEN THERE AND HERE CHANGES IT, SO THE WORDING
031400*          BELOW MATCHES WHETHER 4000 ACTUALLY RAN OR WAS SKIPPED.
031500       5000-PRINT-RESULT-I.
031600
031700           OPEN EXTEND RUN-REPORT-FILE.
031800
031900           MOVE SPACES TO REPORT-LINE.
032000           WRITE REPORT-LINE.
032100
032200           IF OUTPUT-FILE-EXISTS
032300              MOVE SPACES TO REPORT-LINE
032400              STRING "LOAD RESULT...................... "
032500                     DELIMITED BY SIZE
032600                     OUTPUT-FILE-NAME DELIMITED BY SPACE
032700                     " ALREADY EXISTS - SKIPPING SAVE"
032800                     DELIMITED BY SIZE
032900                     INTO REPORT-LINE
033000              WRITE REPORT-LINE
033100           ELSE
033200              MOVE SPACES TO REPORT-LINE
033300              STRING "LOAD RESULT...................... SAVED "
033400                     DELIMITED BY SIZE
033500                     OUTPUT-FILE-NAME DELIMITED BY SPACE
033600                     INTO REPORT-LINE
033700              WRITE REPORT-LINE.
033800
033900           CLOSE RUN-REPORT-FILE.
034000
034100       5000-PRINT-RESULT-F.
034200           EXIT.
