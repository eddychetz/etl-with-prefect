000100
000200*    FDCLNWRK.CBL  -  FD and record for the intermediate cleaned-
000300*    transaction work file.  One comma-delimited text line per
000400*    cleaned transaction, header line first, same seventeen-field
000500*    layout as the final dated output (FDCLNOUT.CBL) - this copybook
000600*    exists only because the work file and the dated output file are
000700*    two different SELECTs and COBOL wants an FD per SELECT.
000800*
000900*    11/09/99  LF   ADAPTED GENERIC EDI-IMPORT SKELETON FOR THE
001000*                   VILJOEN BEVERAGES DAILY SALES FEED (TKT 4417).
001100*
001200*    CLEAN-WORK-LINE AND FDCLNOUT.CBL'S CLEAN-OUTPUT-LINE MUST STAY
001300*    THE SAME WIDTH AND FIELD ORDER - LOAD'S 4000-COPY-RECORDS
001400*    PARAGRAPH MOVES ONE STRAIGHT INTO THE OTHER WITHOUT RE-PARSING
001500*    THE LINE, SO ANY FUTURE FIELD ADDED TO THE SEVENTEEN-FIELD
001600*    LAYOUT HAS TO BE SIZED INTO BOTH COPYBOOKS TOGETHER.
001700
001800       FD  CLEAN-WORK-FILE
001900           LABEL RECORDS ARE STANDARD.
002000
002100*          450 BYTES - THE SEVENTEEN TRIMMED FIELDS PLUS COMMAS
002200*          PLUS THE LONGEST OBSERVED ADDRESS-4 JOIN (SEE 5100-BUILD-
002300*          ADDRESS4 IN TRANSFORM) FIT COMFORTABLY WITHIN THIS WIDTH.
002400       01  CLEAN-WORK-RECORD.
002500           05  CLEAN-WORK-LINE           PIC X(450).
002600           05  FILLER                    PIC X(20).
